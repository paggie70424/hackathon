000100******************************************************************
000200* WLYABND - SHOP-STANDARD ABEND/DIAGNOSTIC DISPLAY LINE
000300*
000400*          COPIED INTO EVERY WELLNESS BATCH PROGRAM SO THAT AN
000500*          OUT-OF-BALANCE OR UNEXPECTED CONDITION WRITES THE SAME
000600*          SHAPED LINE TO SYSOUT REGARDLESS OF WHICH PROGRAM
000700*          DETECTED IT - OPERATIONS GREPS SYSOUT FOR "***" WHEN
000800*          A RUN IS QUESTIONED.
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                  PIC X(30).
001200     05  FILLER                     PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON               PIC X(60).
001400     05  FILLER                     PIC X(02) VALUE SPACES.
001500     05  ACTUAL-VAL                 PIC 9(09).
001600     05  FILLER                     PIC X(02) VALUE SPACES.
001700     05  EXPECTED-VAL               PIC 9(09).
001800     05  FILLER                     PIC X(16) VALUE SPACES.
