000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WLYCOMP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/06/89.
000600 DATE-COMPILED. 03/06/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE HEART OF THE NIGHTLY WELLNESS RUN.  IT
001300*          FOUR-WAY MATCH-MERGES THE EDITED SLEEP, RECOVERY AND
001400*          CYCLE FEEDS (ONE RECORD PER USER FOR THIS RUN) AGAINST
001500*          THE EDITED PHYSIO FEED (MANY READINGS PER USER) AND
001600*          WRITES ONE DAILY-SUMMARY RECORD PER USER TO THE
001700*          SUMMARY STORE AND TO A SEQUENTIAL COPY FOR THE REPORT
001800*          PROGRAM.
001900*
002000*          ALL FOUR FEEDS ARE FOR A SINGLE BUSINESS DATE - THE
002100*          SHOP'S EXTRACT JOBS ONLY HAND US ONE DAY'S WORTH AT A
002200*          TIME - SO THE MATCH KEY ACROSS THE FOUR FEEDS IS
002300*          JUST USER-ID.  THE RUN DATE AND RUN TIMESTAMP COME IN
002400*          ON A PARAMETER CARD, NOT FROM THE SYSTEM CLOCK, SO A
002500*          RERUN OF LAST TUESDAY'S JOB PRODUCES LAST TUESDAY'S
002600*          ANSWER.
002700*
002800*          THE MERGE ITSELF IS THE SAME "PROCESS ONE UNIQUE KEY,
002900*          HOLD THE LOWEST KEY ACROSS ALL FEEDS, ADVANCE WHOEVER
003000*          MATCHED" SHAPE THE OLD TREATMENT-UPDATE PROGRAM USED,
003100*          EXTENDED FROM TWO FEEDS TO FOUR.
003200*
003300******************************************************************
003400
003500        PARM CARD                -  RUN-DATE (10), RUN-TIMESTAMP (10)
003600        SLEEP INPUT FILE         -  WLYWELL.SLEEPOK
003700        RECOVERY INPUT FILE      -  WLYWELL.RCVROK
003800        CYCLE INPUT FILE         -  WLYWELL.CYCLEOK
003900        PHYSIO INPUT FILE        -  WLYWELL.PHYSIOOK
004000        SUMMARY STORE (VSAM)     -  WLYWELL.SUMMARY
004100        SUMMARY FEED (FOR RPT)   -  WLYWELL.SUMMFEED
004200        DUMP FILE                -  SYSOUT
004300
004400******************************************************************
004500*          CHANGE LOG
004600*          ----------
004700*  DATE       WHO   REQUEST   DESCRIPTION
004800*  ---------  ----  --------  ----------------------------------  WCO00001
004900*  03/06/89   JS    WLY-0018  ORIGINAL CODING - FOUR-WAY MATCH-   WCO00002
005000*                             MERGE BUILT FROM THE OLD TREATMENT- WCO00003
005100*                             UPDATE CONTROL-BREAK SHAPE.         WCO00004
005200*  10/30/90   MM    WLY-0054  RESPIRATORY-RATE AVERAGE WAS        WCO00005
005300*                             SKIPPING READINGS WITH HRV ABSENT - WCO00006
005400*                             IT MUST AVERAGE EVERY READING, ONLY WCO00007
005500*                             THE HRV AVERAGE SKIPS ABSENT ONES.  WCO00008
005600*  06/18/92   TGD   WLY-0074  TRUNCATION TO 2 DECIMALS WAS DONE   WCO00009
005700*                             WITH ROUNDED COMPUTES - SWITCHED TO WCO00010
005800*                             PLAIN MOVES SO EXCESS DECIMALS ARE  WCO00011
005900*                             DROPPED, NOT ROUNDED, PER THE       WCO00012
006000*                             STORAGE-WRITER SPEC.                WCO00013
006100*  09/23/98   RLM   WLY-Y2K1  YEAR-2000 REVIEW - RUN-DATE IS A    WCO00014
006200*                             4-DIGIT-YEAR PARAMETER, NOT A       WCO00015
006300*                             SYSTEM-CLOCK READ - SIGNED OFF.     WCO00016
006400*  11/09/99   MM    WLY-0118  SUMMARY STORE WRITE NOW FALLS BACK  WCO00017
006500*                             TO REWRITE ON A DUPLICATE KEY SO A  WCO00018
006600*                             RERUN OF TODAYS JOB DOES NOT ABEND. WCO00019
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT SYSIN
008200     ASSIGN TO UT-S-SYSIN
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT SLEEP-OK
008600     ASSIGN TO UT-S-SLEEPOK
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT RECOVERY-OK
009100     ASSIGN TO UT-S-RCVROK
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT CYCLE-OK
009600     ASSIGN TO UT-S-CYCLEOK
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT PHYSIO-OK
010100     ASSIGN TO UT-S-PHYSIOOK
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500     SELECT SUMMARY-FEED
010600     ASSIGN TO UT-S-SUMMFEED
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS OFCODE.
010900
011000     SELECT SUMMARY-STORE
011100            ASSIGN       TO SUMMARY
011200            ORGANIZATION IS INDEXED
011300            ACCESS MODE  IS DYNAMIC
011400            RECORD KEY   IS SUM-FULL-KEY
011500            FILE STATUS  IS SUMMARY-STATUS.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900 FD  SYSOUT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 130 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS SYSOUT-REC.
012500 01  SYSOUT-REC  PIC X(130).
012600
012700 FD  SYSIN
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 20 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS WLYCOMP-PARM-CARD.
013300 01  WLYCOMP-PARM-CARD.
013400     05  PARM-RUN-DATE              PIC X(10).
013500     05  PARM-RUN-TIMESTAMP         PIC 9(10).
013600
013700 FD  SLEEP-OK
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 250 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS SLEEP-OK-REC.
014300 01  SLEEP-OK-REC                PIC X(250).
014400
014500 FD  RECOVERY-OK
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 150 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS RECOVERY-OK-REC.
015100 01  RECOVERY-OK-REC              PIC X(150).
015200
015300 FD  CYCLE-OK
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 150 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS CYCLE-OK-REC.
015900 01  CYCLE-OK-REC                 PIC X(150).
016000
016100 FD  PHYSIO-OK
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 100 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS PHYSIO-OK-REC.
016700 01  PHYSIO-OK-REC                PIC X(100).
016800
016900 FD  SUMMARY-FEED
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 150 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS SUMMARY-FEED-REC.
017500 01  SUMMARY-FEED-REC              PIC X(150).
017600
017700****** VSAM FILE - KEYED ON USER-ID + RECORD-ID CONCATENATED.
017800****** THE REAL FIELDS LIVE IN THE WLYSUM COPYBOOK BELOW, JUST
017900****** LIKE THE OLD PATMSTR VSAM FILE KEPT ITS FIELDS OUT OF THE
018000****** FD AND ONLY NAMED THE KEY HERE.
018100 FD  SUMMARY-STORE
018200     RECORD CONTAINS 150 CHARACTERS
018300     DATA RECORD IS SUMMARY-STORE-REC.
018400 01  SUMMARY-STORE-REC.
018500     05  SUM-FULL-KEY.
018600         10  SUM-KEY-USER-ID        PIC X(20).
018700         10  SUM-KEY-RECORD-ID      PIC X(30).
018800     05  FILLER                     PIC X(100).
018900
019000 WORKING-STORAGE SECTION.
019100
019200 01  FILE-STATUS-CODES.
019300     05  OFCODE                     PIC X(02).
019400         88  CODE-OK                    VALUE SPACES.
019500     05  SUMMARY-STATUS             PIC X(02).
019600         88  SUMMARY-WRITE-OK           VALUE "00".
019700         88  SUMMARY-DUPLICATE-KEY      VALUE "22".
019800     05  FILLER                     PIC X(02) VALUE SPACES.
019900
020000 COPY WLYSLP.
020100 COPY WLYREC.
020200 COPY WLYCYC.
020300 COPY WLYPHY.
020400 COPY WLYSUM.
020500
020600* RAW-BYTES VIEW OF THE SUMMARY STORE KEY FOR A TRACE SYSOUT
020700* DUMP - ONE OF THIS PROGRAM'S REQUIRED ALTERNATE RECORD VIEWS.
020800 01  SUM-FULL-KEY-DEBUG-RED REDEFINES SUMMARY-STORE-REC.
020900     05  SFK-RAW-BYTES               PIC X(146).
021000     05  FILLER                      PIC X(04).
021100
021200 01  WS-RUN-PARMS.
021300     05  WS-RUN-DATE                PIC X(10).
021400     05  WS-RUN-TIMESTAMP           PIC 9(10).
021500     05  FILLER                     PIC X(02) VALUE SPACES.
021600
021700 01  WS-HOLD-KEYS.
021800     05  HOLD-SLEEP-KEY             PIC X(20).
021900     05  HOLD-RECOVERY-KEY          PIC X(20).
022000     05  HOLD-CYCLE-KEY             PIC X(20).
022100     05  HOLD-PHYSIO-KEY            PIC X(20).
022200     05  WS-LOWEST-KEY              PIC X(20).
022300     05  FILLER                     PIC X(02) VALUE SPACES.
022400
022500* ALTERNATE VIEW OF THE FOUR HOLD-KEYS AS ONE FIELD, USED ONLY
022600* TO DUMP THEM TOGETHER TO SYSOUT WHEN THE MERGE LOOKS WEDGED.
022700 01  WS-HOLD-KEYS-TRACE-RED REDEFINES WS-HOLD-KEYS.
022800     05  HKT-RAW-BYTES               PIC X(98).
022900     05  FILLER                      PIC X(04).
023000
023100* END-OF-RUN CONTROL-TOTALS RECORD - WRITTEN TO THE TAIL OF THE
023200* SUMMARY FEED SO WLYRPT CAN PRINT THE CONTROL TOTALS WITHOUT A
023300* SEPARATE TOTALS FILE.  SENTINEL IS THE SAME "TRAILER-REC" IN
023400* THE FIRST 11 BYTES USED THROUGHOUT THE EDIT PROGRAMS.
023500 01  WS-SUMMARY-TRAILER-REC.
023600     05  TRL-SENTINEL               PIC X(11).
023700         88  TRL-IS-TRAILER             VALUE "TRAILER-REC".
023800     05  TRL-SLEEP-READ             PIC 9(07).
023900     05  TRL-RCVR-READ              PIC 9(07).
024000     05  TRL-CYCLE-READ             PIC 9(07).
024100     05  TRL-PHYSIO-READ            PIC 9(07).
024200     05  TRL-SUMMARIES-WRITTEN      PIC 9(07).
024300     05  TRL-SUMMARIES-COMPLETE     PIC 9(07).
024400     05  FILLER                     PIC X(97).
024500
024600* RAW-BYTES DEBUG VIEW OF THE TRAILER RECORD - THE THIRD OF
024700* THIS PROGRAM'S REQUIRED ALTERNATE RECORD VIEWS.
024800 01  WS-SUMMARY-TRAILER-DEBUG-RED REDEFINES WS-SUMMARY-TRAILER-REC.
024900     05  TRD-RAW-BYTES               PIC X(146).
025000     05  FILLER                      PIC X(04).
025100
025200 01  WS-HRV-ACCUM.
025300     05  WS-HRV-SUM                 PIC S9(7)V9(04) COMP-3.
025400     05  WS-HRV-COUNT               PIC 9(05) COMP-3.
025500     05  WS-HRV-AVG-RAW             PIC 9(03)V9(04) COMP-3.
025600     05  WS-RESP-SUM                PIC S9(06)V9(04) COMP-3.
025700     05  WS-RESP-COUNT              PIC 9(05) COMP-3.
025800     05  WS-RESP-AVG-RAW            PIC 9(02)V9(04) COMP-3.
025900     05  FILLER                     PIC X(04).
026000
026100 01  WS-SLEEP-DURATION-HRS-RAW      PIC 9(02)V9(04) COMP-3.
026200
026300 01  WLYSCOR-CALL-AREA.
026400     05  WSP-DURATION-MS            PIC 9(09).
026500     05  WSP-QUALITY-DURATION-MS    PIC 9(09).
026600     05  WSP-DISTURBANCE-COUNT      PIC 9(03).
026700     05  WSP-SLEEP-QUALITY-SCORE    PIC 9(03).
026800     05  FILLER                     PIC X(05).
026900 01  WLYSCOR-CALL-RETURN-CODE       PIC S9(04) COMP.
027000
027100 01  COUNTERS-AND-ACCUMULATORS.
027200     05  SLEEP-RECORDS-READ         PIC 9(07) COMP.
027300     05  RCVR-RECORDS-READ          PIC 9(07) COMP.
027400     05  CYCLE-RECORDS-READ         PIC 9(07) COMP.
027500     05  PHYSIO-RECORDS-READ        PIC 9(07) COMP.
027600     05  SUMMARIES-WRITTEN          PIC 9(07) COMP.
027700     05  SUMMARIES-COMPLETE         PIC 9(07) COMP.
027800     05  FILLER                     PIC X(02) VALUE SPACES.
027900
028000 01  FLAGS-AND-SWITCHES.
028100     05  MORE-SLEEP-SW              PIC X(01) VALUE "Y".
028200         88  NO-MORE-SLEEP              VALUE "N".
028300     05  MORE-RCVR-SW                PIC X(01) VALUE "Y".
028400         88  NO-MORE-RCVR                VALUE "N".
028500     05  MORE-CYCLE-SW               PIC X(01) VALUE "Y".
028600         88  NO-MORE-CYCLE               VALUE "N".
028700     05  MORE-PHYSIO-SW              PIC X(01) VALUE "Y".
028800         88  NO-MORE-PHYSIO              VALUE "N".
028900     05  MERGE-COMPLETE-SW           PIC X(01) VALUE "N".
029000         88  MERGE-IS-COMPLETE           VALUE "Y".
029100     05  FILLER                     PIC X(02) VALUE SPACES.
029200
029300 77  WS-ZERO-VAL                    PIC 9(01) VALUE ZERO.
029400 77  WS-ONE-VAL                     PIC 9(01) VALUE 1.
029500 77  WS-TTL-HORIZON-SECS            PIC 9(07) COMP-3 VALUE
029600                                     2592000.
029700 77  HIGH-KEY                       PIC X(20) VALUE HIGH-VALUES.
029800
029900 COPY WLYABND.
030000
030100 PROCEDURE DIVISION.
030200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030300     PERFORM 100-PROCESS-ONE-USER THRU 100-EXIT
030400             UNTIL MERGE-IS-COMPLETE.
030500     PERFORM 999-CLEANUP THRU 999-EXIT.
030600     MOVE +0 TO RETURN-CODE.
030700     GOBACK.
030800
030900 000-HOUSEKEEPING.
031000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031100     DISPLAY "******** BEGIN JOB WLYCOMP ********".
031200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
031300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031400
031500     READ SYSIN INTO WLYCOMP-PARM-CARD
031600         AT END
031700             MOVE "** MISSING WLYCOMP PARM CARD" TO ABEND-REASON
031800             GO TO 1000-ABEND-RTN
031900     END-READ.
032000     MOVE PARM-RUN-DATE TO WS-RUN-DATE.
032100     MOVE PARM-RUN-TIMESTAMP TO WS-RUN-TIMESTAMP.
032200
032300     PERFORM 810-PRIME-SLEEP THRU 810-EXIT.
032400     PERFORM 820-PRIME-RECOVERY THRU 820-EXIT.
032500     PERFORM 830-PRIME-CYCLE THRU 830-EXIT.
032600     PERFORM 840-PRIME-PHYSIO THRU 840-EXIT.
032700 000-EXIT.
032800     EXIT.
032900
033000 100-PROCESS-ONE-USER.
033100     MOVE "100-PROCESS-ONE-USER" TO PARA-NAME.
033200     PERFORM 110-FIND-LOWEST-KEY THRU 110-EXIT.
033300
033400     IF WS-LOWEST-KEY = HIGH-KEY
033500         MOVE "Y" TO MERGE-COMPLETE-SW
033600         GO TO 100-EXIT.
033700
033800     INITIALIZE SUMMARY-RECORD, WS-HRV-ACCUM.
033900     MOVE WS-LOWEST-KEY TO SUM-USER-ID.
034000     MOVE "N" TO SUM-HAS-SLEEP, SUM-HAS-RECOVERY,
034100                 SUM-HAS-WORKOUT, SUM-HAS-CYCLE, SUM-HAS-PHYSIO.
034200     MOVE "N" TO SUM-RECOVERY-SCORE-PRES, SUM-SLEEP-QUALITY-PRES,
034300                 SUM-TOTAL-STRAIN-PRES, SUM-SLEEP-DURATION-PRES,
034400                 SUM-AVERAGE-HRV-PRES, SUM-RESTING-HR-PRES,
034500                 SUM-RESPIRATORY-RATE-PRES.
034600
034700     IF HOLD-SLEEP-KEY = WS-LOWEST-KEY
034800         PERFORM 200-APPLY-SLEEP THRU 200-EXIT.
034900
035000     IF HOLD-RECOVERY-KEY = WS-LOWEST-KEY
035100         PERFORM 300-APPLY-RECOVERY THRU 300-EXIT.
035200
035300     IF HOLD-CYCLE-KEY = WS-LOWEST-KEY
035400         PERFORM 400-APPLY-CYCLE THRU 400-EXIT.
035500
035600     IF HOLD-PHYSIO-KEY = WS-LOWEST-KEY
035700         PERFORM 500-APPLY-PHYSIO-GROUP THRU 500-EXIT.
035800
035900     PERFORM 600-FINISH-SUMMARY THRU 600-EXIT.
036000     PERFORM 700-WRITE-SUMMARY THRU 700-EXIT.
036100 100-EXIT.
036200     EXIT.
036300
036400 110-FIND-LOWEST-KEY.
036500     MOVE HIGH-KEY TO WS-LOWEST-KEY.
036600     IF HOLD-SLEEP-KEY < WS-LOWEST-KEY
036700         MOVE HOLD-SLEEP-KEY TO WS-LOWEST-KEY.
036800     IF HOLD-RECOVERY-KEY < WS-LOWEST-KEY
036900         MOVE HOLD-RECOVERY-KEY TO WS-LOWEST-KEY.
037000     IF HOLD-CYCLE-KEY < WS-LOWEST-KEY
037100         MOVE HOLD-CYCLE-KEY TO WS-LOWEST-KEY.
037200     IF HOLD-PHYSIO-KEY < WS-LOWEST-KEY
037300         MOVE HOLD-PHYSIO-KEY TO WS-LOWEST-KEY.
037400 110-EXIT.
037500     EXIT.
037600
037700 200-APPLY-SLEEP.
037800     MOVE "200-APPLY-SLEEP" TO PARA-NAME.
037900     MOVE "Y" TO SUM-HAS-SLEEP.
038000
038100     MOVE SLP-DURATION-MS TO WSP-DURATION-MS.
038200     MOVE SLP-QUALITY-DURATION-MS TO WSP-QUALITY-DURATION-MS.
038300     MOVE SLP-DISTURBANCE-COUNT TO WSP-DISTURBANCE-COUNT.
038400     CALL "WLYSCOR" USING WLYSCOR-CALL-AREA,
038500                           WLYSCOR-CALL-RETURN-CODE.
038600     MOVE WSP-SLEEP-QUALITY-SCORE TO SUM-SLEEP-QUALITY-SCORE.
038700     MOVE "Y" TO SUM-SLEEP-QUALITY-PRES.
038800
038900*          HOURS = DURATION-MS / 3,600,000, CARRIED TO FOUR
039000*          DECIMALS SO THE TRUNCATE-TO-TWO-DECIMALS STORAGE RULE
039100*          HAS SOMETHING REAL TO DROP.
039200     COMPUTE WS-SLEEP-DURATION-HRS-RAW =
039300             SLP-DURATION-MS / 3600000.
039400     MOVE WS-SLEEP-DURATION-HRS-RAW TO SUM-SLEEP-DURATION-HRS.
039500     MOVE "Y" TO SUM-SLEEP-DURATION-PRES.
039600
039700     PERFORM 810-PRIME-SLEEP THRU 810-EXIT.
039800 200-EXIT.
039900     EXIT.
040000
040100 300-APPLY-RECOVERY.
040200     MOVE "300-APPLY-RECOVERY" TO PARA-NAME.
040300     MOVE "Y" TO SUM-HAS-RECOVERY.
040400     MOVE RCV-RECOVERY-SCORE TO SUM-RECOVERY-SCORE.
040500     MOVE "Y" TO SUM-RECOVERY-SCORE-PRES.
040600     MOVE RCV-RESTING-HEART-RATE TO SUM-RESTING-HEART-RATE.
040700     MOVE "Y" TO SUM-RESTING-HR-PRES.
040800     PERFORM 820-PRIME-RECOVERY THRU 820-EXIT.
040900 300-EXIT.
041000     EXIT.
041100
041200 400-APPLY-CYCLE.
041300     MOVE "400-APPLY-CYCLE" TO PARA-NAME.
041400     MOVE "Y" TO SUM-HAS-CYCLE.
041500     MOVE CYC-STRAIN TO SUM-TOTAL-STRAIN.
041600     MOVE "Y" TO SUM-TOTAL-STRAIN-PRES.
041700     PERFORM 830-PRIME-CYCLE THRU 830-EXIT.
041800 400-EXIT.
041900     EXIT.
042000
042100 500-APPLY-PHYSIO-GROUP.
042200     MOVE "500-APPLY-PHYSIO-GROUP" TO PARA-NAME.
042300     MOVE "Y" TO SUM-HAS-PHYSIO.
042400     MOVE ZERO TO WS-HRV-SUM, WS-HRV-COUNT,
042500                  WS-RESP-SUM, WS-RESP-COUNT.
042600
042700     PERFORM 510-ACCUM-ONE-PHYSIO-REC THRU 510-EXIT
042800             UNTIL HOLD-PHYSIO-KEY NOT = WS-LOWEST-KEY.
042900
043000     IF WS-HRV-COUNT > ZERO
043100         COMPUTE WS-HRV-AVG-RAW = WS-HRV-SUM / WS-HRV-COUNT
043200         MOVE WS-HRV-AVG-RAW TO SUM-AVERAGE-HRV
043300         MOVE "Y" TO SUM-AVERAGE-HRV-PRES.
043400
043500     IF WS-RESP-COUNT > ZERO
043600         COMPUTE WS-RESP-AVG-RAW = WS-RESP-SUM / WS-RESP-COUNT
043700         MOVE WS-RESP-AVG-RAW TO SUM-RESPIRATORY-RATE
043800         MOVE "Y" TO SUM-RESPIRATORY-RATE-PRES.
043900 500-EXIT.
044000     EXIT.
044100
044200 510-ACCUM-ONE-PHYSIO-REC.
044300*          AVERAGE-HRV EXCLUDES ABSENT (ZERO) READINGS, BUT THE   WCO00005
044400*          RESPIRATORY-RATE AVERAGE INCLUDES EVERY READING - DO   WCO00006
044500*          NOT COLLAPSE THESE TWO RULES INTO ONE IF-TEST.         WCO00007
044600     IF PHY-HRV > ZERO
044700         ADD PHY-HRV TO WS-HRV-SUM
044800         ADD 1 TO WS-HRV-COUNT.
044900
045000     ADD PHY-RESPIRATORY-RATE TO WS-RESP-SUM.
045100     ADD 1 TO WS-RESP-COUNT.
045200
045300     PERFORM 840-PRIME-PHYSIO THRU 840-EXIT.
045400 510-EXIT.
045500     EXIT.
045600
045700 600-FINISH-SUMMARY.
045800     MOVE "600-FINISH-SUMMARY" TO PARA-NAME.
045900     MOVE WS-RUN-DATE TO SUM-SUMMARY-DATE.
046000     STRING "SUMMARY#" WS-RUN-DATE DELIMITED BY SIZE
046100            INTO SUM-RECORD-ID.
046200     MOVE WS-RUN-TIMESTAMP TO SUM-COMPUTED-AT.
046300     ADD WS-RUN-TIMESTAMP TO WS-TTL-HORIZON-SECS
046400            GIVING SUM-TTL.
046500
046600     IF SUM-HAD-SLEEP AND SUM-HAD-RECOVERY
046700        AND SUM-HAD-CYCLE AND SUM-HAD-PHYSIO
046800         ADD +1 TO SUMMARIES-COMPLETE.
046900 600-EXIT.
047000     EXIT.
047100
047200 700-WRITE-SUMMARY.
047300     MOVE "700-WRITE-SUMMARY" TO PARA-NAME.
047400     WRITE SUMMARY-STORE-REC FROM SUMMARY-RECORD
047500         INVALID KEY
047600             PERFORM 710-REWRITE-SUMMARY THRU 710-EXIT.
047700     WRITE SUMMARY-FEED-REC FROM SUMMARY-RECORD.
047800     ADD +1 TO SUMMARIES-WRITTEN.
047900 700-EXIT.
048000     EXIT.
048100
048200 710-REWRITE-SUMMARY.
048300*          A RERUN OF TODAY'S JOB FINDS ITS OWN KEYS ALREADY ON   WCO00017
048400*          THE STORE - REPLACE RATHER THAN ABEND.                 WCO00018
048500     REWRITE SUMMARY-STORE-REC FROM SUMMARY-RECORD
048600         INVALID KEY
048700             MOVE "** PROBLEM WRITING SUMMARY-STORE" TO
048800                  ABEND-REASON
048900             WRITE SYSOUT-REC FROM ABEND-REC
049000             GO TO 1000-ABEND-RTN.
049100 710-EXIT.
049200     EXIT.
049300
049400 800-OPEN-FILES.
049500     MOVE "800-OPEN-FILES" TO PARA-NAME.
049600     OPEN INPUT SYSIN, SLEEP-OK, RECOVERY-OK, CYCLE-OK,
049700                PHYSIO-OK.
049800     OPEN OUTPUT SUMMARY-FEED, SYSOUT.
049900     OPEN I-O SUMMARY-STORE.
050000 800-EXIT.
050100     EXIT.
050200
050300 810-PRIME-SLEEP.
050400     READ SLEEP-OK INTO SLEEP-RECORD
050500         AT END
050600             MOVE "N" TO MORE-SLEEP-SW
050700             MOVE HIGH-KEY TO HOLD-SLEEP-KEY
050800             GO TO 810-EXIT
050900     END-READ.
051000     ADD +1 TO SLEEP-RECORDS-READ.
051100     MOVE SLP-USER-ID TO HOLD-SLEEP-KEY.
051200 810-EXIT.
051300     EXIT.
051400
051500 820-PRIME-RECOVERY.
051600     READ RECOVERY-OK INTO RECOVERY-RECORD
051700         AT END
051800             MOVE "N" TO MORE-RCVR-SW
051900             MOVE HIGH-KEY TO HOLD-RECOVERY-KEY
052000             GO TO 820-EXIT
052100     END-READ.
052200     ADD +1 TO RCVR-RECORDS-READ.
052300     MOVE RCV-USER-ID TO HOLD-RECOVERY-KEY.
052400 820-EXIT.
052500     EXIT.
052600
052700 830-PRIME-CYCLE.
052800     READ CYCLE-OK INTO CYCLE-RECORD
052900         AT END
053000             MOVE "N" TO MORE-CYCLE-SW
053100             MOVE HIGH-KEY TO HOLD-CYCLE-KEY
053200             GO TO 830-EXIT
053300     END-READ.
053400     ADD +1 TO CYCLE-RECORDS-READ.
053500     MOVE CYC-USER-ID TO HOLD-CYCLE-KEY.
053600 830-EXIT.
053700     EXIT.
053800
053900 840-PRIME-PHYSIO.
054000     READ PHYSIO-OK INTO PHYSIO-RECORD
054100         AT END
054200             MOVE "N" TO MORE-PHYSIO-SW
054300             MOVE HIGH-KEY TO HOLD-PHYSIO-KEY
054400             GO TO 840-EXIT
054500     END-READ.
054600     ADD +1 TO PHYSIO-RECORDS-READ.
054700     MOVE PHY-USER-ID TO HOLD-PHYSIO-KEY.
054800 840-EXIT.
054900     EXIT.
055000
055100 850-CLOSE-FILES.
055200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
055300     CLOSE SYSIN, SLEEP-OK, RECOVERY-OK, CYCLE-OK, PHYSIO-OK,
055400           SUMMARY-FEED, SUMMARY-STORE, SYSOUT.
055500 850-EXIT.
055600     EXIT.
055700
055800 999-CLEANUP.
055900     MOVE "999-CLEANUP" TO PARA-NAME.
056000     MOVE "TRAILER-REC" TO TRL-SENTINEL.
056100     MOVE SLEEP-RECORDS-READ TO TRL-SLEEP-READ.
056200     MOVE RCVR-RECORDS-READ TO TRL-RCVR-READ.
056300     MOVE CYCLE-RECORDS-READ TO TRL-CYCLE-READ.
056400     MOVE PHYSIO-RECORDS-READ TO TRL-PHYSIO-READ.
056500     MOVE SUMMARIES-WRITTEN TO TRL-SUMMARIES-WRITTEN.
056600     MOVE SUMMARIES-COMPLETE TO TRL-SUMMARIES-COMPLETE.
056700     WRITE SUMMARY-FEED-REC FROM WS-SUMMARY-TRAILER-REC.
056800
056900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057000     DISPLAY "** SLEEP/RECOVERY/CYCLE/PHYSIO READ **".
057100     DISPLAY SLEEP-RECORDS-READ SPACE RCVR-RECORDS-READ
057200             SPACE CYCLE-RECORDS-READ SPACE PHYSIO-RECORDS-READ.
057300     DISPLAY "** SUMMARIES WRITTEN / COMPLETE **".
057400     DISPLAY SUMMARIES-WRITTEN SPACE SUMMARIES-COMPLETE.
057500     DISPLAY "******** NORMAL END OF JOB WLYCOMP ********".
057600 999-EXIT.
057700     EXIT.
057800
057900 1000-ABEND-RTN.
058000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058100     DISPLAY "*** ABNORMAL END OF JOB - WLYCOMP ***" UPON CONSOLE.
058200     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
