000100******************************************************************
000200* WLYCYC - DAILY-CYCLE (STRAIN) FEED RECORD LAYOUT
000300*
000400*          ONE RECORD PER USER PER CALENDAR DAY COVERED BY THE
000500*          CYCLE.  CYC-CYCLE-DATE IS THE DAY THE CYCLE IS CHARGED
000600*          TO, NOT NECESSARILY THE DAY START-TIME-MS FALLS ON.
000700******************************************************************
000800 01  CYCLE-RECORD.
000900     05  CYC-USER-ID                PIC X(20).
001000     05  CYC-RECORD-ID              PIC X(30).
001100     05  CYC-CYCLE-ID               PIC X(30).
001200     05  CYC-START-TIME-MS          PIC 9(13).
001300     05  CYC-END-TIME-MS            PIC 9(13).
001400     05  CYC-CYCLE-DATE             PIC X(10).
001500     05  CYC-STRAIN                 PIC 9(02)V9(02).
001600     05  CYC-KILOJOULES             PIC 9(06)V9(01).
001700     05  CYC-AVERAGE-HEART-RATE     PIC 9(03)V9(02).
001800     05  CYC-MAX-HEART-RATE         PIC 9(03)V9(02).
001900     05  FILLER                     PIC X(13).
