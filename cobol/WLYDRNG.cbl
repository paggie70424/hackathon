000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WLYDRNG.
000400 AUTHOR. M. MASON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/89.
000700 DATE-COMPILED. 04/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SHOP-STANDARD CALENDAR-DATE UTILITY.  EVERY WELLNESS
001400*          PROGRAM THAT NEEDS TO TURN A YYYY-MM-DD DATE INTO AN
001500*          EPOCH-MILLISECOND WINDOW, SHIFT A DATE BY N DAYS, OR
001600*          JUST PROVE A DATE IS A REAL CALENDAR DATE CALLS HERE
001700*          RATHER THAN ROLLING ITS OWN DATE MATH.
001800*
001900*          FUNCTION 'R' (RANGE)  - CALENDAR-DATE IN, START-MS AND
002000*                                  END-MS OUT (END-MS IS ALWAYS
002100*                                  EXACTLY 86,400,000 MS AFTER
002200*                                  START-MS).
002300*          FUNCTION 'S' (SHIFT)  - CALENDAR-DATE AND DAYS-OFFSET
002400*                                  (SIGNED) IN, SHIFTED-DATE OUT.
002500*
002600*          RETURN-CODE -4 MEANS THE INCOMING CALENDAR-DATE IS NOT
002700*          A VALID GREGORIAN DATE.
002800*
002900*          DAY-NUMBER ARITHMETIC USES THE FLIEGEL/VAN FLANDERN
003000*          INTEGER JULIAN-DAY-NUMBER CONVERSION - NO INTRINSIC
003100*          FUNCTIONS, JUST COMP DIVISION AND TRUNCATION.
003200*
003300*          CHANGE LOG
003400*          ----------
003500*  DATE       WHO   REQUEST   DESCRIPTION
003600*  ---------  ----  --------  ----------------------------------  WDR00001
003700*  04/02/89   MM    WLY-0013  ORIGINAL CODING - RANGE FUNCTION    WDR00002
003800*                             ONLY, REPLACES THE OLD STRING-      WDR00003
003900*                             LENGTH UTILITY ON THIS PROJECT.     WDR00004
004000*  07/15/90   MM    WLY-0041  ADDED THE SHIFT FUNCTION FOR THE    WDR00005
004100*                             RETRIEVAL PROGRAM'S 30-DAY-BACK     WDR00006
004200*                             DEFAULT.                            WDR00007
004300*  02/28/92   TGD   WLY-0070  LEAP-YEAR DATES (02/29) WERE BEING  WDR00008
004400*                             REJECTED IN NON-LEAP YEARS AND      WDR00009
004500*                             ACCEPTED IN LEAP YEARS BY ACCIDENT  WDR00010
004600*                             RATHER THAN DESIGN - ADDED A REAL   WDR00011
004700*                             DAYS-IN-MONTH TABLE LOOKUP.         WDR00012
004800*  09/23/98   RLM   WLY-Y2K1  YEAR-2000 REVIEW - WDR-CAL-YYYY IS  WDR00013
004900*                             A FULL 4-DIGIT YEAR THROUGHOUT, NO  WDR00014
005000*                             WINDOWING LOGIC PRESENT - SIGNED    WDR00015
005100*                             OFF FOR Y2K.                        WDR00016
005200*  05/30/00   TGD   WLY-0121  SHIFT FUNCTION DID NOT RE-VALIDATE  WDR00017
005300*                             THE RESULT DATE - ADDED A SECOND    WDR00018
005400*                             PASS THROUGH THE VALIDITY CHECK.    WDR00019
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600
006700 01  WS-DATE-WORK-AREA.
006800     05  WS-CAL-DATE                PIC X(10).
006900
007000* COMPONENT VIEW OF THE INCOMING DATE - THE DASHES FALL ON THE
007100* FILLER POSITIONS SO WE NEVER HAVE TO TEST FOR THEM.
007200 01  WS-CAL-DATE-COMPONENTS REDEFINES WS-DATE-WORK-AREA.
007300     05  WS-CAL-YYYY                PIC 9(04).
007400     05  FILLER                     PIC X(01).
007500     05  WS-CAL-MM                  PIC 9(02).
007600     05  FILLER                     PIC X(01).
007700     05  WS-CAL-DD                  PIC 9(02).
007800
007900 01  WS-SHIFT-DATE-WORK-AREA.
008000     05  WS-SHIFT-DATE              PIC X(10).
008100
008200* COMPONENT VIEW OF THE OUTGOING (SHIFTED) DATE, BUILT FROM THE
008300* JULIAN-DAY-NUMBER CONVERSION AND EDITED BACK INTO YYYY-MM-DD.
008400 01  WS-SHIFT-DATE-COMPONENTS REDEFINES WS-SHIFT-DATE-WORK-AREA.
008500     05  WS-SHIFT-YYYY               PIC 9(04).
008600     05  WS-SHIFT-DASH1              PIC X(01).
008700     05  WS-SHIFT-MM                 PIC 9(02).
008800     05  WS-SHIFT-DASH2               PIC X(01).
008900     05  WS-SHIFT-DD                  PIC 9(02).
009000
009100 01  WS-JDN-WORK-AREA.
009200     05  WS-JDN-A                   PIC S9(9) COMP-3.
009300     05  WS-JDN-Y                   PIC S9(9) COMP-3.
009400     05  WS-JDN-M                   PIC S9(9) COMP-3.
009500     05  WS-JDN-VALUE                PIC S9(9) COMP-3.
009600     05  WS-JDN-L                    PIC S9(9) COMP-3.
009700     05  WS-JDN-N                    PIC S9(9) COMP-3.
009800     05  WS-JDN-I                    PIC S9(9) COMP-3.
009900     05  WS-JDN-J                    PIC S9(9) COMP-3.
010000     05  FILLER                      PIC X(04).
010100
010200 01  WS-DAYS-IN-MONTH-TABLE.
010300     05  WS-DIM-ENTRY                PIC 9(02) OCCURS 12 TIMES
010400                                      VALUE ZERO.
010500
010600 01  WS-MISC-FLDS.
010700     05  WS-DIM-SUB                  PIC 9(02) COMP.
010800     05  WS-LEAP-YEAR-SW             PIC X(01) VALUE "N".
010900         88  WS-IS-LEAP-YEAR             VALUE "Y".
011000     05  WS-DATE-VALID-SW            PIC X(01) VALUE "Y".
011100         88  WS-DATE-IS-VALID            VALUE "Y".
011200         88  WS-DATE-IS-INVALID          VALUE "N".
011300
011400 77  WS-EPOCH-JDN                    PIC S9(9) COMP-3 VALUE
011500                                      2440588.
011600 77  WS-MS-PER-DAY                   PIC 9(9) COMP-3 VALUE
011700                                      86400000.
011800
011900 LINKAGE SECTION.
012000 01  WLYDRNG-PARM-REC.
012100     05  WDR-FUNCTION-SW            PIC X(01).
012200         88  WDR-RANGE-FUNCTION          VALUE "R".
012300         88  WDR-SHIFT-FUNCTION          VALUE "S".
012400     05  WDR-CALENDAR-DATE          PIC X(10).
012500     05  WDR-DAYS-OFFSET            PIC S9(05).
012600     05  WDR-START-MS               PIC 9(13).
012700     05  WDR-END-MS                 PIC 9(13).
012800     05  WDR-SHIFTED-DATE           PIC X(10).
012900     05  FILLER                     PIC X(05).
013000
013100* RAW-BYTES VIEW OF THE FULL PARAMETER AREA, USED ONLY BY THE
013200* SELF-TEST DRIVER (SEE CHANGE-LOG ENTRY WLY-0041) TO COMPARE
013300* A WHOLE PARAMETER AREA AGAINST AN EXPECTED-RESULTS TABLE.
013400 01  WLYDRNG-DEBUG-RED REDEFINES WLYDRNG-PARM-REC.
013500     05  WDR-RAW-BYTES               PIC X(53).
013600     05  FILLER                      PIC X(04).
013700
013800 01  WLYDRNG-RETURN-CODE             PIC S9(04) COMP.
013900
014000 PROCEDURE DIVISION USING WLYDRNG-PARM-REC, WLYDRNG-RETURN-CODE.
014100
014200 000-MAINLINE.
014300     MOVE ZERO TO WLYDRNG-RETURN-CODE.
014400     PERFORM 050-LOAD-DAYS-IN-MONTH THRU 050-EXIT.
014500     MOVE WDR-CALENDAR-DATE TO WS-CAL-DATE.
014600     PERFORM 100-VALIDATE-CALENDAR-DATE THRU 100-EXIT.
014700
014800     IF WS-DATE-IS-INVALID
014900         MOVE -4 TO WLYDRNG-RETURN-CODE
015000         GO TO 000-EXIT.
015100
015200     IF WDR-RANGE-FUNCTION
015300         PERFORM 200-BUILD-MS-RANGE THRU 200-EXIT
015400     ELSE IF WDR-SHIFT-FUNCTION
015500         PERFORM 300-SHIFT-CALENDAR-DATE THRU 300-EXIT
015600     ELSE
015700         MOVE -8 TO WLYDRNG-RETURN-CODE.
015800 000-EXIT.
015900     GOBACK.
016000
016100 050-LOAD-DAYS-IN-MONTH.
016200*          JAN,MAR,MAY,JUL,AUG,OCT,DEC = 31; APR,JUN,SEP,NOV = 30;
016300*          FEB = 28 OR 29, HANDLED SEPARATELY BY LEAP-YEAR TEST.  WDR00012
016400     MOVE 31 TO WS-DIM-ENTRY(1).
016500     MOVE 28 TO WS-DIM-ENTRY(2).
016600     MOVE 31 TO WS-DIM-ENTRY(3).
016700     MOVE 30 TO WS-DIM-ENTRY(4).
016800     MOVE 31 TO WS-DIM-ENTRY(5).
016900     MOVE 30 TO WS-DIM-ENTRY(6).
017000     MOVE 31 TO WS-DIM-ENTRY(7).
017100     MOVE 31 TO WS-DIM-ENTRY(8).
017200     MOVE 30 TO WS-DIM-ENTRY(9).
017300     MOVE 31 TO WS-DIM-ENTRY(10).
017400     MOVE 30 TO WS-DIM-ENTRY(11).
017500     MOVE 31 TO WS-DIM-ENTRY(12).
017600 050-EXIT.
017700     EXIT.
017800
017900 100-VALIDATE-CALENDAR-DATE.
018000     MOVE "Y" TO WS-DATE-VALID-SW.
018100
018200     IF WS-CAL-YYYY < 1900 OR WS-CAL-YYYY > 2099
018300         MOVE "N" TO WS-DATE-VALID-SW
018400         GO TO 100-EXIT.
018500
018600     IF WS-CAL-MM < 1 OR WS-CAL-MM > 12
018700         MOVE "N" TO WS-DATE-VALID-SW
018800         GO TO 100-EXIT.
018900
019000     PERFORM 120-TEST-LEAP-YEAR THRU 120-EXIT.
019100
019200     MOVE WS-CAL-MM TO WS-DIM-SUB.
019300     IF WS-CAL-MM = 2 AND WS-IS-LEAP-YEAR
019400         IF WS-CAL-DD < 1 OR WS-CAL-DD > 29
019500             MOVE "N" TO WS-DATE-VALID-SW
019600         END-IF
019700     ELSE
019800         IF WS-CAL-DD < 1 OR
019900            WS-CAL-DD > WS-DIM-ENTRY(WS-DIM-SUB)
020000             MOVE "N" TO WS-DATE-VALID-SW
020100         END-IF.
020200 100-EXIT.
020300     EXIT.
020400
020500 120-TEST-LEAP-YEAR.
020600*          DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
020700*          DIVISIBLE BY 400) - THE USUAL GREGORIAN RULE, TESTED
020800*          WITH REMAINDER ARITHMETIC SO NO INTRINSIC FUNCTION IS
020900*          NEEDED.
021000     MOVE "N" TO WS-LEAP-YEAR-SW.
021100     DIVIDE WS-CAL-YYYY BY 4 GIVING WS-JDN-A
021200            REMAINDER WS-JDN-Y.
021300     IF WS-JDN-Y = ZERO
021400         MOVE "Y" TO WS-LEAP-YEAR-SW
021500         DIVIDE WS-CAL-YYYY BY 100 GIVING WS-JDN-A
021600                REMAINDER WS-JDN-Y
021700         IF WS-JDN-Y = ZERO
021800             MOVE "N" TO WS-LEAP-YEAR-SW
021900             DIVIDE WS-CAL-YYYY BY 400 GIVING WS-JDN-A
022000                    REMAINDER WS-JDN-Y
022100             IF WS-JDN-Y = ZERO
022200                 MOVE "Y" TO WS-LEAP-YEAR-SW
022300             END-IF
022400         END-IF.
022500 120-EXIT.
022600     EXIT.
022700
022800 200-BUILD-MS-RANGE.
022900     PERFORM 400-CALC-JDN-FROM-YMD THRU 400-EXIT.
023000     COMPUTE WDR-START-MS =
023100             (WS-JDN-VALUE - WS-EPOCH-JDN) * WS-MS-PER-DAY.
023200     COMPUTE WDR-END-MS = WDR-START-MS + WS-MS-PER-DAY.
023300 200-EXIT.
023400     EXIT.
023500
023600 300-SHIFT-CALENDAR-DATE.
023700     PERFORM 400-CALC-JDN-FROM-YMD THRU 400-EXIT.
023800     ADD WDR-DAYS-OFFSET TO WS-JDN-VALUE.
023900     PERFORM 500-CALC-YMD-FROM-JDN THRU 500-EXIT.
024000     MOVE WS-SHIFT-DATE TO WDR-SHIFTED-DATE.
024100
024200*          RE-VALIDATE THE RESULT - A BAD OFFSET SHOULD NEVER     WDR00017
024300*          HAND BACK A DATE THE REST OF THE SHOP CANNOT TRUST.    WDR00018
024400     MOVE WDR-SHIFTED-DATE TO WS-CAL-DATE.
024500     PERFORM 100-VALIDATE-CALENDAR-DATE THRU 100-EXIT.
024600     IF WS-DATE-IS-INVALID
024700         MOVE -4 TO WLYDRNG-RETURN-CODE.
024800 300-EXIT.
024900     EXIT.
025000
025100 400-CALC-JDN-FROM-YMD.
025200*          FLIEGEL & VAN FLANDERN (1968) INTEGER JULIAN-DAY-
025300*          NUMBER CONVERSION - A SINGLE PROVEN FORMULA IN PLACE
025400*          OF THE USUAL "DAYS-IN-EACH-PRIOR-MONTH" ACCUMULATOR
025500*          LOOP.
025600     COMPUTE WS-JDN-A =
025700             (WS-CAL-MM - 14) / 12.
025800     COMPUTE WS-JDN-VALUE =
025900             WS-CAL-DD - 32075
026000             + (1461 * (WS-CAL-YYYY + 4800 + WS-JDN-A)) / 4
026100             + (367 * (WS-CAL-MM - 2 - WS-JDN-A * 12)) / 12
026200             - (3 * ((WS-CAL-YYYY + 4900 + WS-JDN-A) / 100)) / 4.
026300 400-EXIT.
026400     EXIT.
026500
026600 500-CALC-YMD-FROM-JDN.
026700*          INVERSE OF 400-CALC-JDN-FROM-YMD - SAME SOURCE.
026800     COMPUTE WS-JDN-L = WS-JDN-VALUE + 68569.
026900     COMPUTE WS-JDN-N = (4 * WS-JDN-L) / 146097.
027000     COMPUTE WS-JDN-L =
027100             WS-JDN-L - ((146097 * WS-JDN-N) + 3) / 4.
027200     COMPUTE WS-JDN-I = (4000 * (WS-JDN-L + 1)) / 1461001.
027300     COMPUTE WS-JDN-L =
027400             WS-JDN-L - (1461 * WS-JDN-I) / 4 + 31.
027500     COMPUTE WS-JDN-J = (80 * WS-JDN-L) / 2447.
027600     COMPUTE WS-SHIFT-DD = WS-JDN-L - (2447 * WS-JDN-J) / 80.
027700     COMPUTE WS-JDN-L = WS-JDN-J / 11.
027800     COMPUTE WS-JDN-M = WS-JDN-J + 2 - (12 * WS-JDN-L).
027900     COMPUTE WS-SHIFT-MM = WS-JDN-M.
028000     COMPUTE WS-SHIFT-YYYY =
028100             100 * (WS-JDN-N - 49) + WS-JDN-I + WS-JDN-L.
028200     MOVE "-" TO WS-SHIFT-DASH1.
028300     MOVE "-" TO WS-SHIFT-DASH2.
028400 500-EXIT.
028500     EXIT.
