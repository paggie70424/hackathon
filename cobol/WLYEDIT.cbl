000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WLYEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/06/89.
000600 DATE-COMPILED. 02/06/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE THREE ONE-RECORD-PER-USER-DAY
001300*          WEARABLE FEEDS - SLEEP, RECOVERY, AND DAILY-CYCLE -
001400*          BEFORE WLYCOMP IS ALLOWED TO TOUCH THEM.
001500*
001600*          EACH FEED IS A SEPARATE PASS WITH ITS OWN TRAILER
001700*          RECORD.  OUT-OF-BALANCE CONDITIONS ABEND THE JOB THE
001800*          SAME WAY THE OLD DAILY-CHARGES EDIT DID.
001900*
002000*          RECORDS THAT PASS GO TO THE *-OK FILE FOR THAT FEED.
002100*          RECORDS THAT FAIL GO TO WLYEDIT-ERR WITH A REASON.
002200*
002300******************************************************************
002400
002500        SLEEP INPUT FILE        -   WLYWELL.SLEEPIN
002600        SLEEP OUTPUT FILE       -   WLYWELL.SLEEPOK
002700        RECOVERY INPUT FILE     -   WLYWELL.RCVRIN
002800        RECOVERY OUTPUT FILE    -   WLYWELL.RCVROK
002900        CYCLE INPUT FILE        -   WLYWELL.CYCLEIN
003000        CYCLE OUTPUT FILE       -   WLYWELL.CYCLEOK
003100        ERROR FILE PRODUCED     -   WLYWELL.EDITERR
003200        DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*          CHANGE LOG
003600*          ----------
003700*  DATE       WHO   REQUEST   DESCRIPTION
003800*  ---------  ----  --------  ----------------------------------  WED00001
003900*  02/06/89   JS    WLY-0014  ORIGINAL CODING - THREE FEED PASSES WED00002
004000*                             PATTERNED ON THE OLD DAILY-CHARGES  WED00003
004100*                             EDIT'S TRAILER-BALANCING STYLE.     WED00004
004200*  05/11/90   TGD   WLY-0038  QUALITY-DURATION-MS WAS NOT BEING   WED00005
004300*                             CHECKED AGAINST DURATION-MS - ADDED WED00006
004400*                             THE CROSS-FIELD EDIT.               WED00007
004500*  03/02/92   TGD   WLY-0071  CALL TO WLYDRNG ADDED FOR CYCLE-    WED00008
004600*                             DATE VALIDITY - PREVIOUSLY ONLY     WED00009
004700*                             CHECKED FOR SPACES.                 WED00010
004800*  09/23/98   RLM   WLY-Y2K1  YEAR-2000 REVIEW - CYCLE-DATE IS A  WED00011
004900*                             4-DIGIT-YEAR X(10) FIELD PASSED TO  WED00012
005000*                             WLYDRNG, WHICH IS ITSELF Y2K-SAFE - WED00013
005100*                             SIGNED OFF FOR Y2K.                 WED00014
005200*  08/14/00   MM    WLY-0126  SPO2 OF ZERO WAS BEING REJECTED AS  WED00015
005300*                             OUT-OF-RANGE INSTEAD OF TREATED AS  WED00016
005400*                             ABSENT - CORRECTED THE RECOVERY     WED00017
005500*                             EDIT TO SKIP THE RANGE TEST ON A    WED00018
005600*                             ZERO SPO2.                          WED00019
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT SLEEP-IN
007200     ASSIGN TO UT-S-SLEEPIN
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT SLEEP-OK
007700     ASSIGN TO UT-S-SLEEPOK
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT RECOVERY-IN
008200     ASSIGN TO UT-S-RCVRIN
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT RECOVERY-OK
008700     ASSIGN TO UT-S-RCVROK
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT CYCLE-IN
009200     ASSIGN TO UT-S-CYCLEIN
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT CYCLE-OK
009700     ASSIGN TO UT-S-CYCLEOK
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100     SELECT WLYEDIT-ERR
010200     ASSIGN TO UT-S-EDITERR
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(130).
011500
011600****** SLEEP FEED - ONE RECORD PER USER PER NIGHT, TRAILER LAST
011700 FD  SLEEP-IN
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 250 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SLEEP-IN-REC.
012300 01  SLEEP-IN-REC               PIC X(250).
012400
012500 FD  SLEEP-OK
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 250 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SLEEP-OK-REC.
013100 01  SLEEP-OK-REC                PIC X(250).
013200
013300****** RECOVERY FEED - ONE RECORD PER USER PER DAY, TRAILER LAST
013400 FD  RECOVERY-IN
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 150 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS RECOVERY-IN-REC.
014000 01  RECOVERY-IN-REC             PIC X(150).
014100
014200 FD  RECOVERY-OK
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 150 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS RECOVERY-OK-REC.
014800 01  RECOVERY-OK-REC              PIC X(150).
014900
015000****** DAILY-CYCLE FEED - ONE RECORD PER USER PER DAY, TRAILER LAST
015100 FD  CYCLE-IN
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 150 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS CYCLE-IN-REC.
015700 01  CYCLE-IN-REC                 PIC X(150).
015800
015900 FD  CYCLE-OK
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 150 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS CYCLE-OK-REC.
016500 01  CYCLE-OK-REC                  PIC X(150).
016600
016700 FD  WLYEDIT-ERR
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 290 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS WLYEDIT-ERR-REC.
017300 01  WLYEDIT-ERR-REC.
017400     05  ERR-FEED-ID                PIC X(08).
017500     05  ERR-MSG                    PIC X(52).
017600     05  ERR-REST-OF-REC            PIC X(230).
017700
017800* FLAT VIEW OF THE ERROR RECORD - USED ONLY WHEN A TRACE RUN
017900* WANTS TO SYSOUT THE WHOLE LINE WITHOUT NAMING EACH PIECE.
018000 01  WLYEDIT-ERR-TRACE-RED REDEFINES WLYEDIT-ERR-REC.
018100     05  ERT-RAW-BYTES              PIC X(286).
018200     05  FILLER                     PIC X(04).
018300
018400 WORKING-STORAGE SECTION.
018500
018600 01  FILE-STATUS-CODES.
018700     05  OFCODE                     PIC X(02).
018800         88  CODE-OK                    VALUE SPACES.
018900     05  FILLER                     PIC X(02) VALUE SPACES.
019000
019100 COPY WLYSLP.
019200 COPY WLYREC.
019300 COPY WLYCYC.
019400
019500* EACH FEED'S TRAILER CARRIES THE LITERAL "TRAILER-REC " IN THE
019600* SAME POSITION THE USER-ID OCCUPIES ON A DETAIL RECORD, AND THE
019700* RECORD COUNT WHERE THE REST OF THE KEY WOULD BE - A LEFTOVER
019800* FROM THE DAYS THIS SHOP HAD ONE TRAILER LAYOUT FOR EVERY FEED.
019900 01  WS-FEED-TRAILER-REC.
020000     05  TRL-SENTINEL               PIC X(11).
020100         88  TRL-IS-TRAILER             VALUE "TRAILER-REC".
020200     05  TRL-RECORD-COUNT           PIC 9(09).
020300     05  FILLER                     PIC X(230).
020400
020500* RAW-BYTES VIEW OF THE TRAILER AREA - USED ONLY TO DUMP A
020600* REJECTED TRAILER RECORD TO SYSOUT IN THE ABEND PATH.
020700 01  WS-FEED-TRAILER-DEBUG-RED REDEFINES WS-FEED-TRAILER-REC.
020800     05  TRD-RAW-BYTES               PIC X(246).
020900     05  FILLER                      PIC X(04).
021000
021100 01  WS-DATE-VALIDATE-AREA.
021200     05  WS-WLYDRNG-PARM-REC.
021300         10  WDR-FUNCTION-SW        PIC X(01) VALUE "R".
021400         10  WDR-CALENDAR-DATE      PIC X(10).
021500         10  WDR-DAYS-OFFSET        PIC S9(05) VALUE ZERO.
021600         10  WDR-START-MS           PIC 9(13).
021700         10  WDR-END-MS             PIC 9(13).
021800         10  WDR-SHIFTED-DATE       PIC X(10).
021900         10  FILLER                 PIC X(05).
022000     05  WS-WLYDRNG-RETURN-CODE     PIC S9(04) COMP.
022100
022200* ALTERNATE VIEW OF THE DATE-VALIDATE PARM AREA SO A TRACE
022300* DISPLAY CAN DUMP IT AS ONE FIELD RATHER THAN NAMING EACH PIECE.
022400 01  WS-DATE-VALIDATE-RED REDEFINES WS-DATE-VALIDATE-AREA.
022500     05  WDV-RAW-BYTES              PIC X(57).
022600     05  FILLER                     PIC X(02).
022700
022800 01  COUNTERS-AND-ACCUMULATORS.
022900     05  SLEEP-RECORDS-READ         PIC 9(07) COMP.
023000     05  SLEEP-RECORDS-WRITTEN      PIC 9(07) COMP.
023100     05  SLEEP-RECORDS-IN-ERROR     PIC 9(07) COMP.
023200     05  RCVR-RECORDS-READ          PIC 9(07) COMP.
023300     05  RCVR-RECORDS-WRITTEN       PIC 9(07) COMP.
023400     05  RCVR-RECORDS-IN-ERROR      PIC 9(07) COMP.
023500     05  CYCLE-RECORDS-READ         PIC 9(07) COMP.
023600     05  CYCLE-RECORDS-WRITTEN      PIC 9(07) COMP.
023700     05  CYCLE-RECORDS-IN-ERROR     PIC 9(07) COMP.
023800     05  FILLER                     PIC X(02) VALUE SPACES.
023900
024000 01  FLAGS-AND-SWITCHES.
024100     05  MORE-SLEEP-SW              PIC X(01) VALUE "Y".
024200         88  NO-MORE-SLEEP              VALUE "N".
024300     05  MORE-RCVR-SW                PIC X(01) VALUE "Y".
024400         88  NO-MORE-RCVR                VALUE "N".
024500     05  MORE-CYCLE-SW               PIC X(01) VALUE "Y".
024600         88  NO-MORE-CYCLE               VALUE "N".
024700     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
024800         88  RECORD-ERROR-FOUND         VALUE "Y".
024900         88  VALID-RECORD                VALUE "N".
025000     05  FILLER                     PIC X(02) VALUE SPACES.
025100
025200 77  WS-ZERO-VAL                    PIC 9(01) VALUE ZERO.
025300 77  WS-ONE-VAL                     PIC 9(01) VALUE 1.
025400
025500 COPY WLYABND.
025600
025700 PROCEDURE DIVISION.
025800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025900     PERFORM 200-EDIT-SLEEP-PHASE THRU 200-EXIT.
026000     PERFORM 300-EDIT-RECOVERY-PHASE THRU 300-EXIT.
026100     PERFORM 400-EDIT-CYCLE-PHASE THRU 400-EXIT.
026200     PERFORM 999-CLEANUP THRU 999-EXIT.
026300     MOVE +0 TO RETURN-CODE.
026400     GOBACK.
026500
026600 000-HOUSEKEEPING.
026700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026800     DISPLAY "******** BEGIN JOB WLYEDIT ********".
026900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027100 000-EXIT.
027200     EXIT.
027300
027400 200-EDIT-SLEEP-PHASE.
027500     MOVE "200-EDIT-SLEEP-PHASE" TO PARA-NAME.
027600     PERFORM 210-READ-SLEEP-IN THRU 210-EXIT.
027700     PERFORM 220-PROCESS-ONE-SLEEP-REC THRU 220-EXIT
027800             UNTIL NO-MORE-SLEEP.
027900 200-EXIT.
028000     EXIT.
028100
028200 210-READ-SLEEP-IN.
028300     READ SLEEP-IN INTO SLEEP-RECORD
028400         AT END
028500             MOVE "N" TO MORE-SLEEP-SW
028600             GO TO 210-EXIT
028700     END-READ.
028800     ADD +1 TO SLEEP-RECORDS-READ.
028900 210-EXIT.
029000     EXIT.
029100
029200 220-PROCESS-ONE-SLEEP-REC.
029300     MOVE "220-PROCESS-ONE-SLEEP-REC" TO PARA-NAME.
029400     MOVE SLEEP-RECORD TO WS-FEED-TRAILER-REC.
029500     IF TRL-IS-TRAILER
029600         SUBTRACT +1 FROM SLEEP-RECORDS-READ
029700         IF SLEEP-RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT
029800             MOVE "** SLEEP FILE OUT OF BALANCE" TO ABEND-REASON
029900             MOVE SLEEP-RECORDS-READ TO ACTUAL-VAL
030000             MOVE TRL-RECORD-COUNT TO EXPECTED-VAL
030100             WRITE SYSOUT-REC FROM ABEND-REC
030200             GO TO 1000-ABEND-RTN
030300         END-IF
030400         MOVE "N" TO MORE-SLEEP-SW
030500         GO TO 220-EXIT.
030600
030700     MOVE "N" TO ERROR-FOUND-SW.
030800     PERFORM 230-EDIT-SLEEP-RECORD THRU 230-EXIT.
030900     IF RECORD-ERROR-FOUND
031000         ADD +1 TO SLEEP-RECORDS-IN-ERROR
031100         MOVE "SLEEP   " TO ERR-FEED-ID
031200         WRITE WLYEDIT-ERR-REC
031300     ELSE
031400         ADD +1 TO SLEEP-RECORDS-WRITTEN
031500         WRITE SLEEP-OK-REC FROM SLEEP-RECORD.
031600     PERFORM 210-READ-SLEEP-IN THRU 210-EXIT.
031700 220-EXIT.
031800     EXIT.
031900
032000 230-EDIT-SLEEP-RECORD.
032100     MOVE "230-EDIT-SLEEP-RECORD" TO PARA-NAME.
032200     IF SLP-DURATION-MS NOT NUMERIC
032300         MOVE "*** NON-NUMERIC DURATION-MS" TO ERR-MSG
032400         MOVE "Y" TO ERROR-FOUND-SW
032500         GO TO 230-EXIT.
032600
032700     IF SLP-QUALITY-DURATION-MS NOT NUMERIC
032800         MOVE "*** NON-NUMERIC QUALITY-DURATION-MS" TO ERR-MSG
032900         MOVE "Y" TO ERROR-FOUND-SW
033000         GO TO 230-EXIT.
033100
033200     IF SLP-QUALITY-DURATION-MS > SLP-DURATION-MS
033300         MOVE "*** QUALITY-DURATION EXCEEDS DURATION" TO ERR-MSG
033400         MOVE "Y" TO ERROR-FOUND-SW
033500         GO TO 230-EXIT.
033600
033700     IF SLP-LATENCY-MS NOT NUMERIC
033800         MOVE "*** NON-NUMERIC LATENCY-MS" TO ERR-MSG
033900         MOVE "Y" TO ERROR-FOUND-SW
034000         GO TO 230-EXIT.
034100
034200     IF SLP-DISTURBANCE-COUNT NOT NUMERIC
034300         MOVE "*** NON-NUMERIC DISTURBANCE-COUNT" TO ERR-MSG
034400         MOVE "Y" TO ERROR-FOUND-SW
034500         GO TO 230-EXIT.
034600
034700     IF SLP-RESPIRATORY-RATE NOT > ZERO
034800         MOVE "*** RESPIRATORY-RATE NOT POSITIVE" TO ERR-MSG
034900         MOVE "Y" TO ERROR-FOUND-SW
035000         GO TO 230-EXIT.
035100
035200     IF SLP-HEART-RATE NOT > ZERO
035300         MOVE "*** HEART-RATE NOT POSITIVE" TO ERR-MSG
035400         MOVE "Y" TO ERROR-FOUND-SW
035500         GO TO 230-EXIT.
035600
035700     IF SLP-HRV NOT > ZERO
035800         MOVE "*** HRV NOT POSITIVE" TO ERR-MSG
035900         MOVE "Y" TO ERROR-FOUND-SW
036000         GO TO 230-EXIT.
036100 230-EXIT.
036200     EXIT.
036300
036400 300-EDIT-RECOVERY-PHASE.
036500     MOVE "300-EDIT-RECOVERY-PHASE" TO PARA-NAME.
036600     PERFORM 310-READ-RECOVERY-IN THRU 310-EXIT.
036700     PERFORM 320-PROCESS-ONE-RCVR-REC THRU 320-EXIT
036800             UNTIL NO-MORE-RCVR.
036900 300-EXIT.
037000     EXIT.
037100
037200 310-READ-RECOVERY-IN.
037300     READ RECOVERY-IN INTO RECOVERY-RECORD
037400         AT END
037500             MOVE "N" TO MORE-RCVR-SW
037600             GO TO 310-EXIT
037700     END-READ.
037800     ADD +1 TO RCVR-RECORDS-READ.
037900 310-EXIT.
038000     EXIT.
038100
038200 320-PROCESS-ONE-RCVR-REC.
038300     MOVE "320-PROCESS-ONE-RCVR-REC" TO PARA-NAME.
038400     MOVE RECOVERY-RECORD TO WS-FEED-TRAILER-REC.
038500     IF TRL-IS-TRAILER
038600         SUBTRACT +1 FROM RCVR-RECORDS-READ
038700         IF RCVR-RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT
038800             MOVE "** RECOVERY FILE OUT OF BALANCE" TO
038900                  ABEND-REASON
039000             MOVE RCVR-RECORDS-READ TO ACTUAL-VAL
039100             MOVE TRL-RECORD-COUNT TO EXPECTED-VAL
039200             WRITE SYSOUT-REC FROM ABEND-REC
039300             GO TO 1000-ABEND-RTN
039400         END-IF
039500         MOVE "N" TO MORE-RCVR-SW
039600         GO TO 320-EXIT.
039700
039800     MOVE "N" TO ERROR-FOUND-SW.
039900     PERFORM 330-EDIT-RECOVERY-RECORD THRU 330-EXIT.
040000     IF RECORD-ERROR-FOUND
040100         ADD +1 TO RCVR-RECORDS-IN-ERROR
040200         MOVE "RECOVERY" TO ERR-FEED-ID
040300         WRITE WLYEDIT-ERR-REC
040400     ELSE
040500         ADD +1 TO RCVR-RECORDS-WRITTEN
040600         WRITE RECOVERY-OK-REC FROM RECOVERY-RECORD.
040700     PERFORM 310-READ-RECOVERY-IN THRU 310-EXIT.
040800 320-EXIT.
040900     EXIT.
041000
041100 330-EDIT-RECOVERY-RECORD.
041200     MOVE "330-EDIT-RECOVERY-RECORD" TO PARA-NAME.
041300     IF RCV-RECOVERY-SCORE NOT NUMERIC
041400     OR RCV-RECOVERY-SCORE > 100
041500         MOVE "*** RECOVERY-SCORE OUT OF RANGE" TO ERR-MSG
041600         MOVE "Y" TO ERROR-FOUND-SW
041700         GO TO 330-EXIT.
041800
041900     IF RCV-HRV NOT > ZERO
042000         MOVE "*** HRV NOT POSITIVE" TO ERR-MSG
042100         MOVE "Y" TO ERROR-FOUND-SW
042200         GO TO 330-EXIT.
042300
042400     IF RCV-RESTING-HEART-RATE NOT > ZERO
042500         MOVE "*** RESTING-HEART-RATE NOT POSITIVE" TO ERR-MSG
042600         MOVE "Y" TO ERROR-FOUND-SW
042700         GO TO 330-EXIT.
042800
042900     IF RCV-HRV-RMSSD NOT > ZERO
043000         MOVE "*** HRV-RMSSD NOT POSITIVE" TO ERR-MSG
043100         MOVE "Y" TO ERROR-FOUND-SW
043200         GO TO 330-EXIT.
043300
043400*** A ZERO SPO2 MEANS THE SENSOR DID NOT REPORT - NOT AN ERROR.   WED00015
043500     IF RCV-SPO2 > ZERO AND RCV-SPO2 > 100
043600         MOVE "*** SPO2 OUT OF RANGE" TO ERR-MSG
043700         MOVE "Y" TO ERROR-FOUND-SW
043800         GO TO 330-EXIT.
043900 330-EXIT.
044000     EXIT.
044100
044200 400-EDIT-CYCLE-PHASE.
044300     MOVE "400-EDIT-CYCLE-PHASE" TO PARA-NAME.
044400     PERFORM 410-READ-CYCLE-IN THRU 410-EXIT.
044500     PERFORM 420-PROCESS-ONE-CYCLE-REC THRU 420-EXIT
044600             UNTIL NO-MORE-CYCLE.
044700 400-EXIT.
044800     EXIT.
044900
045000 410-READ-CYCLE-IN.
045100     READ CYCLE-IN INTO CYCLE-RECORD
045200         AT END
045300             MOVE "N" TO MORE-CYCLE-SW
045400             GO TO 410-EXIT
045500     END-READ.
045600     ADD +1 TO CYCLE-RECORDS-READ.
045700 410-EXIT.
045800     EXIT.
045900
046000 420-PROCESS-ONE-CYCLE-REC.
046100     MOVE "420-PROCESS-ONE-CYCLE-REC" TO PARA-NAME.
046200     MOVE CYCLE-RECORD TO WS-FEED-TRAILER-REC.
046300     IF TRL-IS-TRAILER
046400         SUBTRACT +1 FROM CYCLE-RECORDS-READ
046500         IF CYCLE-RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT
046600             MOVE "** CYCLE FILE OUT OF BALANCE" TO ABEND-REASON
046700             MOVE CYCLE-RECORDS-READ TO ACTUAL-VAL
046800             MOVE TRL-RECORD-COUNT TO EXPECTED-VAL
046900             WRITE SYSOUT-REC FROM ABEND-REC
047000             GO TO 1000-ABEND-RTN
047100         END-IF
047200         MOVE "N" TO MORE-CYCLE-SW
047300         GO TO 420-EXIT.
047400
047500     MOVE "N" TO ERROR-FOUND-SW.
047600     PERFORM 430-EDIT-CYCLE-RECORD THRU 430-EXIT.
047700     IF RECORD-ERROR-FOUND
047800         ADD +1 TO CYCLE-RECORDS-IN-ERROR
047900         MOVE "CYCLE   " TO ERR-FEED-ID
048000         WRITE WLYEDIT-ERR-REC
048100     ELSE
048200         ADD +1 TO CYCLE-RECORDS-WRITTEN
048300         WRITE CYCLE-OK-REC FROM CYCLE-RECORD.
048400     PERFORM 410-READ-CYCLE-IN THRU 410-EXIT.
048500 420-EXIT.
048600     EXIT.
048700
048800 430-EDIT-CYCLE-RECORD.
048900     MOVE "430-EDIT-CYCLE-RECORD" TO PARA-NAME.
049000     IF CYC-CYCLE-DATE = SPACES
049100         MOVE "*** BLANK CYCLE-DATE" TO ERR-MSG
049200         MOVE "Y" TO ERROR-FOUND-SW
049300         GO TO 430-EXIT.
049400
049500     MOVE CYC-CYCLE-DATE TO WDR-CALENDAR-DATE.
049600     MOVE "R" TO WDR-FUNCTION-SW.
049700     CALL "WLYDRNG" USING WS-WLYDRNG-PARM-REC,
049800                           WS-WLYDRNG-RETURN-CODE.
049900     IF WS-WLYDRNG-RETURN-CODE < ZERO
050000         MOVE "*** INVALID CYCLE-DATE" TO ERR-MSG
050100         MOVE "Y" TO ERROR-FOUND-SW
050200         GO TO 430-EXIT.
050300
050400     IF CYC-STRAIN NOT NUMERIC
050500     OR CYC-STRAIN > 21
050600         MOVE "*** STRAIN OUT OF RANGE" TO ERR-MSG
050700         MOVE "Y" TO ERROR-FOUND-SW
050800         GO TO 430-EXIT.
050900
051000     IF CYC-AVERAGE-HEART-RATE NOT > ZERO
051100         MOVE "*** AVERAGE-HEART-RATE NOT POSITIVE" TO ERR-MSG
051200         MOVE "Y" TO ERROR-FOUND-SW
051300         GO TO 430-EXIT.
051400
051500     IF CYC-MAX-HEART-RATE NOT > ZERO
051600         MOVE "*** MAX-HEART-RATE NOT POSITIVE" TO ERR-MSG
051700         MOVE "Y" TO ERROR-FOUND-SW
051800         GO TO 430-EXIT.
051900 430-EXIT.
052000     EXIT.
052100
052200 800-OPEN-FILES.
052300     MOVE "800-OPEN-FILES" TO PARA-NAME.
052400     OPEN INPUT SLEEP-IN, RECOVERY-IN, CYCLE-IN.
052500     OPEN OUTPUT SLEEP-OK, RECOVERY-OK, CYCLE-OK, WLYEDIT-ERR,
052600                 SYSOUT.
052700 800-EXIT.
052800     EXIT.
052900
053000 850-CLOSE-FILES.
053100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
053200     CLOSE SLEEP-IN, SLEEP-OK,
053300           RECOVERY-IN, RECOVERY-OK,
053400           CYCLE-IN, CYCLE-OK,
053500           WLYEDIT-ERR, SYSOUT.
053600 850-EXIT.
053700     EXIT.
053800
053900 999-CLEANUP.
054000     MOVE "999-CLEANUP" TO PARA-NAME.
054100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054200     DISPLAY "** SLEEP READ/WRITTEN/ERROR **".
054300     DISPLAY SLEEP-RECORDS-READ SPACE SLEEP-RECORDS-WRITTEN
054400             SPACE SLEEP-RECORDS-IN-ERROR.
054500     DISPLAY "** RECOVERY READ/WRITTEN/ERROR **".
054600     DISPLAY RCVR-RECORDS-READ SPACE RCVR-RECORDS-WRITTEN
054700             SPACE RCVR-RECORDS-IN-ERROR.
054800     DISPLAY "** CYCLE READ/WRITTEN/ERROR **".
054900     DISPLAY CYCLE-RECORDS-READ SPACE CYCLE-RECORDS-WRITTEN
055000             SPACE CYCLE-RECORDS-IN-ERROR.
055100     DISPLAY "******** NORMAL END OF JOB WLYEDIT ********".
055200 999-EXIT.
055300     EXIT.
055400
055500 1000-ABEND-RTN.
055600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055700     DISPLAY "*** ABNORMAL END OF JOB - WLYEDIT ***" UPON CONSOLE.
055800     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
