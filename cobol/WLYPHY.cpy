000100******************************************************************
000200* WLYPHY - INTRADAY PHYSIOLOGICAL READING RECORD LAYOUT
000300*
000400*          MANY RECORDS PER USER PER DAY - THE DEVICE SAMPLES
000500*          THROUGHOUT THE DAY.  PHY-HRV AND PHY-SPO2 ARE OPTIONAL;
000600*          ZERO OR BLANK MEANS THE READING WAS NOT CAPTURED, NOT
000700*          THAT IT WAS MEASURED AT ZERO.
000800******************************************************************
000900 01  PHYSIO-RECORD.
001000     05  PHY-USER-ID                PIC X(20).
001100     05  PHY-RECORD-ID              PIC X(30).
001200     05  PHY-TIMESTAMP-MS           PIC 9(13).
001300     05  PHY-HEART-RATE             PIC 9(03)V9(02).
001400     05  PHY-HRV                    PIC 9(03)V9(02).
001500     05  PHY-RESPIRATORY-RATE       PIC 9(02)V9(02).
001600     05  PHY-SKIN-TEMP              PIC S9(02)V9(02).
001700     05  PHY-SPO2                   PIC 9(03)V9(02).
001800     05  FILLER                     PIC X(14).
