000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WLYPVAL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/20/89.
000600 DATE-COMPILED. 02/20/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE INTRADAY PHYSIOLOGICAL-READING
001300*          FEED - MANY RECORDS PER USER PER DAY, UNLIKE THE
001400*          SLEEP/RECOVERY/CYCLE FEEDS WLYEDIT HANDLES.  SAME
001500*          TRAILER-BALANCING SHAPE AS THE OLD TREATMENT-DETAIL
001600*          SEARCH PROGRAM THIS WAS BUILT FROM, MINUS ITS LAB-TEST
001700*          TABLE LOOKUP - THERE IS NOTHING TO LOOK UP HERE, ONLY
001800*          RANGE-EDIT.
001900*
002000******************************************************************
002100
002200        PHYSIO INPUT FILE       -   WLYWELL.PHYSIOIN
002300        PHYSIO OUTPUT FILE      -   WLYWELL.PHYSIOOK
002400        ERROR FILE PRODUCED     -   WLYWELL.PVALERR
002500        DUMP FILE               -   SYSOUT
002600
002700******************************************************************
002800*          CHANGE LOG
002900*          ----------
003000*  DATE       WHO   REQUEST   DESCRIPTION
003100*  ---------  ----  --------  ----------------------------------  WPV00001
003200*  02/20/89   JS    WLY-0016  ORIGINAL CODING - BUILT FROM THE    WPV00002
003300*                             TREATMENT-DETAIL SEARCH PROGRAM,    WPV00003
003400*                             LAB-TEST TABLE LOOKUP REMOVED -     WPV00004
003500*                             PHYSIO READINGS HAVE NOTHING TO     WPV00005
003600*                             LOOK UP, ONLY RANGES TO CHECK.      WPV00006
003700*  09/14/90   MM    WLY-0051  HRV OF ZERO WAS BEING REJECTED AS   WPV00007
003800*                             NOT-POSITIVE INSTEAD OF TREATED AS  WPV00008
003900*                             ABSENT - CORRECTED TO SKIP THE      WPV00009
004000*                             RANGE TEST WHEN HRV IS ZERO.        WPV00010
004100*  04/03/93   TGD   WLY-0085  SAME FIX AS WLY-0051 APPLIED TO     WPV00011
004200*                             SPO2 - ZERO MEANS THE SENSOR DID    WPV00012
004300*                             NOT REPORT, NOT AN ERROR READING.   WPV00013
004400*  09/23/98   RLM   WLY-Y2K1  YEAR-2000 REVIEW - TIMESTAMP-MS IS  WPV00014
004500*                             A 13-DIGIT EPOCH FIELD, NO WINDOWED WPV00015
004600*                             YEAR ANYWHERE - SIGNED OFF FOR Y2K. WPV00016
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT PHYSIO-IN
006200     ASSIGN TO UT-S-PHYSIOIN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT PHYSIO-OK
006700     ASSIGN TO UT-S-PHYSIOOK
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT WLYPVAL-ERR
007200     ASSIGN TO UT-S-PVALERR
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 120 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(120).
008500
008600****** MANY RECORDS PER USER PER DAY - THE DEVICE SAMPLES ALL
008700****** DAY LONG.  TRAILER RECORD IS LAST, LIKE THE ONE-PER-DAY
008800****** FEEDS, JUST WITH A MUCH BIGGER RECORD COUNT.
008900 FD  PHYSIO-IN
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 100 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS PHYSIO-IN-REC.
009500 01  PHYSIO-IN-REC               PIC X(100).
009600
009700 FD  PHYSIO-OK
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 100 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS PHYSIO-OK-REC.
010300 01  PHYSIO-OK-REC                PIC X(100).
010400
010500 FD  WLYPVAL-ERR
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 152 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS WLYPVAL-ERR-REC.
011100 01  WLYPVAL-ERR-REC.
011200     05  ERR-MSG                   PIC X(52).
011300     05  ERR-REST-OF-REC           PIC X(100).
011400
011500* FLAT VIEW OF THE ERROR RECORD FOR A TRACE SYSOUT DUMP.
011600 01  WLYPVAL-ERR-TRACE-RED REDEFINES WLYPVAL-ERR-REC.
011700     05  ERT-RAW-BYTES              PIC X(148).
011800     05  FILLER                     PIC X(04).
011900
012000 WORKING-STORAGE SECTION.
012100
012200 01  FILE-STATUS-CODES.
012300     05  OFCODE                     PIC X(02).
012400         88  CODE-OK                    VALUE SPACES.
012500     05  FILLER                     PIC X(02) VALUE SPACES.
012600
012700 COPY WLYPHY.
012800
012900* SAME TRAILER-SENTINEL CONVENTION AS WLYEDIT - THE LITERAL
013000* "TRAILER-REC " SITS WHERE PHY-USER-ID NORMALLY WOULD.
013100 01  WS-FEED-TRAILER-REC.
013200     05  TRL-SENTINEL               PIC X(11).
013300         88  TRL-IS-TRAILER             VALUE "TRAILER-REC".
013400     05  TRL-RECORD-COUNT           PIC 9(09).
013500     05  FILLER                     PIC X(80).
013600
013700* RAW-BYTES VIEW OF THE TRAILER AREA FOR THE ABEND-PATH DUMP.
013800 01  WS-FEED-TRAILER-DEBUG-RED REDEFINES WS-FEED-TRAILER-REC.
013900     05  TRD-RAW-BYTES               PIC X(96).
014000     05  FILLER                      PIC X(04).
014100
014200 01  COUNTERS-AND-ACCUMULATORS.
014300     05  PHYSIO-RECORDS-READ        PIC 9(07) COMP.
014400     05  PHYSIO-RECORDS-WRITTEN     PIC 9(07) COMP.
014500     05  PHYSIO-RECORDS-IN-ERROR    PIC 9(07) COMP.
014600     05  FILLER                     PIC X(02) VALUE SPACES.
014700
014800 01  FLAGS-AND-SWITCHES.
014900     05  MORE-PHYSIO-SW             PIC X(01) VALUE "Y".
015000         88  NO-MORE-PHYSIO             VALUE "N".
015100     05  ERROR-FOUND-SW             PIC X(01) VALUE "N".
015200         88  RECORD-ERROR-FOUND         VALUE "Y".
015300         88  VALID-RECORD                VALUE "N".
015400     05  FILLER                     PIC X(02) VALUE SPACES.
015500
015600 77  WS-ZERO-VAL                    PIC 9(01) VALUE ZERO.
015700 77  WS-ONE-VAL                     PIC 9(01) VALUE 1.
015800
015900 COPY WLYABND.
016000
016100* THIRD REDEFINES FOR THIS PROGRAM - ALTERNATE VIEW OF THE ABEND
016200* LINE SO A SHORT TRACE CAN DISPLAY IT AS ONE FIELD.
016300 01  WLYPVAL-ABEND-TRACE-RED REDEFINES ABEND-REC.
016400     05  ABT-RAW-BYTES               PIC X(126).
016500     05  FILLER                      PIC X(04).
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000             UNTIL NO-MORE-PHYSIO.
017100     PERFORM 999-CLEANUP THRU 999-EXIT.
017200     MOVE +0 TO RETURN-CODE.
017300     GOBACK.
017400
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     DISPLAY "******** BEGIN JOB WLYPVAL ********".
017800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018000     PERFORM 900-READ-PHYSIO-IN THRU 900-EXIT.
018100 000-EXIT.
018200     EXIT.
018300
018400 100-MAINLINE.
018500     MOVE "100-MAINLINE" TO PARA-NAME.
018600     MOVE PHYSIO-RECORD TO WS-FEED-TRAILER-REC.
018700     IF TRL-IS-TRAILER
018800         SUBTRACT +1 FROM PHYSIO-RECORDS-READ
018900         IF PHYSIO-RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT
019000             MOVE "** PHYSIO FILE OUT OF BALANCE" TO ABEND-REASON
019100             MOVE PHYSIO-RECORDS-READ TO ACTUAL-VAL
019200             MOVE TRL-RECORD-COUNT TO EXPECTED-VAL
019300             WRITE SYSOUT-REC FROM ABEND-REC
019400             GO TO 1000-ABEND-RTN
019500         END-IF
019600         MOVE "N" TO MORE-PHYSIO-SW
019700         GO TO 100-EXIT.
019800
019900     MOVE "N" TO ERROR-FOUND-SW.
020000     PERFORM 300-EDIT-PHYSIO-RECORD THRU 300-EXIT.
020100     IF RECORD-ERROR-FOUND
020200         ADD +1 TO PHYSIO-RECORDS-IN-ERROR
020300         WRITE WLYPVAL-ERR-REC
020400     ELSE
020500         ADD +1 TO PHYSIO-RECORDS-WRITTEN
020600         WRITE PHYSIO-OK-REC FROM PHYSIO-RECORD.
020700     PERFORM 900-READ-PHYSIO-IN THRU 900-EXIT.
020800 100-EXIT.
020900     EXIT.
021000
021100 300-EDIT-PHYSIO-RECORD.
021200     MOVE "300-EDIT-PHYSIO-RECORD" TO PARA-NAME.
021300     IF PHY-TIMESTAMP-MS NOT NUMERIC
021400         MOVE "*** NON-NUMERIC TIMESTAMP-MS" TO ERR-MSG
021500         MOVE "Y" TO ERROR-FOUND-SW
021600         GO TO 300-EXIT.
021700
021800     IF PHY-HEART-RATE NOT > ZERO
021900         MOVE "*** HEART-RATE NOT POSITIVE" TO ERR-MSG
022000         MOVE "Y" TO ERROR-FOUND-SW
022100         GO TO 300-EXIT.
022200
022300     IF PHY-RESPIRATORY-RATE NOT > ZERO
022400         MOVE "*** RESPIRATORY-RATE NOT POSITIVE" TO ERR-MSG
022500         MOVE "Y" TO ERROR-FOUND-SW
022600         GO TO 300-EXIT.
022700
022800*** A ZERO HRV MEANS THE SENSOR DID NOT CAPTURE ONE - NOT AN      WPV00007
022900*** ERROR READING.                                                WPV00008
023000     IF PHY-HRV NOT NUMERIC
023100         MOVE "*** NON-NUMERIC HRV" TO ERR-MSG
023200         MOVE "Y" TO ERROR-FOUND-SW
023300         GO TO 300-EXIT.
023400
023500     IF PHY-SKIN-TEMP NOT NUMERIC
023600         MOVE "*** NON-NUMERIC SKIN-TEMP" TO ERR-MSG
023700         MOVE "Y" TO ERROR-FOUND-SW
023800         GO TO 300-EXIT.
023900
024000*** A ZERO SPO2 MEANS THE SENSOR DID NOT REPORT - NOT AN ERROR.   WPV00011
024100     IF PHY-SPO2 > ZERO AND PHY-SPO2 > 100
024200         MOVE "*** SPO2 OUT OF RANGE" TO ERR-MSG
024300         MOVE "Y" TO ERROR-FOUND-SW
024400         GO TO 300-EXIT.
024500 300-EXIT.
024600     EXIT.
024700
024800 800-OPEN-FILES.
024900     MOVE "800-OPEN-FILES" TO PARA-NAME.
025000     OPEN INPUT PHYSIO-IN.
025100     OPEN OUTPUT PHYSIO-OK, WLYPVAL-ERR, SYSOUT.
025200 800-EXIT.
025300     EXIT.
025400
025500 850-CLOSE-FILES.
025600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
025700     CLOSE PHYSIO-IN, PHYSIO-OK, WLYPVAL-ERR, SYSOUT.
025800 850-EXIT.
025900     EXIT.
026000
026100 900-READ-PHYSIO-IN.
026200     READ PHYSIO-IN INTO PHYSIO-RECORD
026300         AT END
026400             MOVE "N" TO MORE-PHYSIO-SW
026500             GO TO 900-EXIT
026600     END-READ.
026700     ADD +1 TO PHYSIO-RECORDS-READ.
026800 900-EXIT.
026900     EXIT.
027000
027100 999-CLEANUP.
027200     MOVE "999-CLEANUP" TO PARA-NAME.
027300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027400     DISPLAY "** PHYSIO READ/WRITTEN/ERROR **".
027500     DISPLAY PHYSIO-RECORDS-READ SPACE PHYSIO-RECORDS-WRITTEN
027600             SPACE PHYSIO-RECORDS-IN-ERROR.
027700     DISPLAY "******** NORMAL END OF JOB WLYPVAL ********".
027800 999-EXIT.
027900     EXIT.
028000
028100 1000-ABEND-RTN.
028200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028300     DISPLAY "*** ABNORMAL END OF JOB - WLYPVAL ***" UPON CONSOLE.
028400     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
