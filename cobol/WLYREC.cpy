000100******************************************************************
000200* WLYREC - RECOVERY FEED RECORD LAYOUT
000300*
000400*          ONE RECORD PER USER PER DAY.  SPO2 AND SKIN-TEMP ARE
000500*          OPTIONAL ON THE DEVICE SIDE - A BLANK OR ZERO VALUE
000600*          MEANS THE SENSOR DID NOT REPORT, NOT THAT THE READING
000700*          WAS ACTUALLY ZERO.
000800******************************************************************
000900 01  RECOVERY-RECORD.
001000     05  RCV-USER-ID                PIC X(20).
001100     05  RCV-RECORD-ID              PIC X(30).
001200     05  RCV-CYCLE-ID               PIC X(30).
001300     05  RCV-RECOVERY-SCORE         PIC 9(03)V9(02).
001400     05  RCV-HRV                    PIC 9(03)V9(02).
001500     05  RCV-RESTING-HEART-RATE     PIC 9(03)V9(02).
001600     05  RCV-HRV-RMSSD              PIC 9(03)V9(02).
001700     05  RCV-SPO2                   PIC 9(03)V9(02).
001800     05  RCV-SKIN-TEMP              PIC S9(02)V9(02).
001900     05  FILLER                     PIC X(41).
