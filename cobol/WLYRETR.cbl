000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WLYRETR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/18/89.
000600 DATE-COMPILED. 04/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          GIVEN A USER-ID AND AN OPTIONAL DATE RANGE AND ROW
001300*          LIMIT, PULLS THAT USER'S DAILY SUMMARIES OFF THE
001400*          SUMMARY STORE AND HANDS BACK AT MOST LIMIT ROWS,
001500*          MOST-RECENT-DATE FIRST.  A BLANK START DATE DEFAULTS
001600*          TO END-DATE MINUS 30 DAYS; A BLANK END DATE DEFAULTS
001700*          TO THE RUN DATE; A ZERO LIMIT DEFAULTS TO 30.
001800*
001900*          THE STORE IS KEYED USER-ID THEN RECORD-ID, AND
002000*          RECORD-ID IS "SUMMARY#" FOLLOWED BY THE SUMMARY DATE,
002100*          SO A START ON THE BUILT KEY FOLLOWED BY READS-NEXT
002200*          WALKS ONE USER'S SUMMARIES IN DATE ORDER WITHOUT ANY
002300*          SORT STEP.
002400******************************************************************
002500
002600        PARM CARD             -  USER-ID (20), START-DATE (10),
002700                                  END-DATE (10), LIMIT (03),
002800                                  RUN-DATE (10)
002900        SUMMARY STORE (VSAM)  -  WLYWELL.SUMMARY
003000        RETRIEVAL FEED        -  WLYWELL.RETRFEED
003100        DUMP FILE             -  SYSOUT
003200
003300******************************************************************
003400*          CHANGE LOG
003500*          ----------
003600*  DATE       WHO   REQUEST   DESCRIPTION
003700*  ---------  ----  --------  ----------------------------------  WCR00001
003800*  04/18/89   JS    WLY-0021  ORIGINAL CODING.                    WCR00002
003900*  02/14/91   MM    WLY-0061  DEFAULT END-DATE WAS BLANK-FILLED   WCR00003
004000*                             WHEN THE PARM CARD OMITTED IT -     WCR00004
004100*                             SHOULD DEFAULT TO RUN-DATE.         WCR00005
004200*  09/23/98   RLM   WLY-Y2K1  YEAR-2000 REVIEW - ALL DATES ON     WCR00006
004300*                             THIS CARD ARE 4-DIGIT-YEAR, NO      WCR00007
004400*                             SYSTEM-CLOCK READ.  SIGNED OFF.     WCR00008
004500*  03/02/00   TGD   WLY-0141  TABLE OVERFLOW NOW WRITES A         WCR00009
004600*                             SYSOUT WARNING AND STOPS LOADING    WCR00010
004700*                             INSTEAD OF FALLING OFF THE END OF   WCR00011
004800*                             THE OCCURS CLAUSE.                  WCR00012
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT SYSIN
006400     ASSIGN TO UT-S-SYSIN
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT RETRIEVAL-FEED
006800     ASSIGN TO UT-S-RETRFEED
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT SUMMARY-STORE
007300            ASSIGN       TO SUMMARY
007400            ORGANIZATION IS INDEXED
007500            ACCESS MODE  IS DYNAMIC
007600            RECORD KEY   IS SUM-FULL-KEY
007700            FILE STATUS  IS SUMMARY-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900 FD  SYSIN
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 53 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS WLYRETR-PARM-CARD.
009500 01  WLYRETR-PARM-CARD.
009600     05  PARM-USER-ID               PIC X(20).
009700     05  PARM-START-DATE            PIC X(10).
009800     05  PARM-END-DATE              PIC X(10).
009900     05  PARM-LIMIT                 PIC 9(03).
010000     05  PARM-RUN-DATE              PIC X(10).
010100
010200 FD  RETRIEVAL-FEED
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 150 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RETRIEVAL-FEED-REC.
010800 01  RETRIEVAL-FEED-REC             PIC X(150).
010900
011000****** SAME SHAPE AS WLYCOMP'S COPY - THE REAL FIELDS LIVE IN
011100****** THE WLYSUM COPYBOOK, ONLY THE KEY IS NAMED IN THE FD.
011200 FD  SUMMARY-STORE
011300     RECORD CONTAINS 150 CHARACTERS
011400     DATA RECORD IS SUMMARY-STORE-REC.
011500 01  SUMMARY-STORE-REC.
011600     05  SUM-FULL-KEY.
011700         10  SUM-KEY-USER-ID        PIC X(20).
011800         10  SUM-KEY-RECORD-ID      PIC X(30).
011900     05  FILLER                     PIC X(100).
012000
012100 WORKING-STORAGE SECTION.
012200
012300 01  FILE-STATUS-CODES.
012400     05  OFCODE                     PIC X(02).
012500         88  CODE-OK                    VALUE SPACES.
012600     05  SUMMARY-STATUS             PIC X(02).
012700         88  SUMMARY-READ-OK             VALUE "00".
012800         88  SUMMARY-NOT-FOUND           VALUE "23".
012900         88  SUMMARY-NO-MORE-RECS        VALUE "10".
013000     05  FILLER                     PIC X(02) VALUE SPACES.
013100
013200 COPY WLYSUM.
013300
013400 01  WS-REQUEST-PARMS.
013500     05  WS-USER-ID                 PIC X(20).
013600     05  WS-START-DATE              PIC X(10).
013700     05  WS-END-DATE                PIC X(10).
013800     05  WS-ROW-LIMIT               PIC 9(03).
013900     05  WS-RUN-DATE                PIC X(10).
014000
014100* RAW-BYTES DEBUG VIEW OF THE REQUEST PARAMETERS - ONE OF THIS
014200* PROGRAM'S REQUIRED ALTERNATE RECORD VIEWS.
014300 01  WS-REQUEST-PARMS-RED REDEFINES WS-REQUEST-PARMS.
014400     05  WRP-RAW-BYTES               PIC X(49).
014500     05  FILLER                      PIC X(04).
014600
014700 01  WS-START-KEY.
014800     05  WSK-USER-ID                PIC X(20).
014900     05  WSK-RECORD-ID              PIC X(30).
015000
015100 01  WS-END-RECORD-ID                PIC X(30).
015200
015300 01  WLYDRNG-CALL-AREA.
015400     05  WDR-FUNCTION-SW            PIC X(01).
015500         88  WDR-RANGE-FUNCTION         VALUE "R".
015600         88  WDR-SHIFT-FUNCTION         VALUE "S".
015700     05  WDR-CALENDAR-DATE          PIC X(10).
015800     05  WDR-DAYS-OFFSET            PIC S9(05).
015900     05  WDR-START-MS               PIC 9(13).
016000     05  WDR-END-MS                 PIC 9(13).
016100     05  WDR-SHIFTED-DATE           PIC X(10).
016200     05  FILLER                     PIC X(05).
016300 01  WLYDRNG-CALL-RETURN-CODE       PIC S9(04) COMP.
016400
016500* ALTERNATE DATE-PIECES VIEW OF WS-ROW-RECORD-ID-AREA, USED ONLY
016600* WHEN TRACING A RETRIEVAL THAT CAME BACK EMPTY - LETS A
016700* PROGRAMMER SYSOUT-DUMP THE SUMMARY DATE PORTION ON ITS OWN.
016800 01  WS-ROW-RECORD-ID-AREA         PIC X(30).
016900 01  WS-ROW-DATE-PIECE-RED REDEFINES WS-ROW-RECORD-ID-AREA.
017000     05  RDP-LITERAL                PIC X(08).
017100     05  RDP-SUMMARY-DATE           PIC X(10).
017200     05  FILLER                     PIC X(12).
017300
017400 01  WS-SUMMARY-TABLE.
017500     05  WS-SUMMARY-TAB-ENTRY OCCURS 100 TIMES
017600             INDEXED BY TAB-IDX, OUT-IDX.
017700         10  WS-TAB-SUMMARY-REC     PIC X(150).
017800
017900* ALTERNATE KEY-ONLY VIEW OF THE LAST ROW LOADED, USED BY A
018000* SYSOUT DUMP WHEN A RUN IS REPORTED BACK WITH ZERO ROWS - LETS
018100* A PROGRAMMER SEE WHAT THE LAST KEY COMPARE ACTUALLY SAW
018200* WITHOUT UNLOADING THE WHOLE TABLE.  THIS PROGRAM'S THIRD
018300* REQUIRED ALTERNATE RECORD VIEW.
018400 01  WS-LAST-KEY-SEEN-RED REDEFINES WS-END-RECORD-ID.
018500     05  LKS-LITERAL                PIC X(08).
018600     05  LKS-DATE-PORTION            PIC X(10).
018700     05  FILLER                      PIC X(12).
018800
018900 01  COUNTERS-AND-ACCUMULATORS.
019000     05  WS-TABLE-ROWS-LOADED       PIC 9(03) COMP.
019100     05  WS-ROWS-RETURNED           PIC 9(03) COMP.
019200     05  FILLER                     PIC X(02) VALUE SPACES.
019300
019400 01  FLAGS-AND-SWITCHES.
019500     05  MORE-SUMMARY-SW            PIC X(01) VALUE "Y".
019600         88  NO-MORE-SUMMARY-RECS       VALUE "N".
019700     05  TABLE-FULL-SW              PIC X(01) VALUE "N".
019800         88  SUMMARY-TABLE-IS-FULL      VALUE "Y".
019900     05  FILLER                     PIC X(02) VALUE SPACES.
020000
020100 77  WS-ZERO-VAL                    PIC 9(01) VALUE ZERO.
020200 77  WS-ONE-VAL                     PIC 9(01) VALUE 1.
020300
020400 COPY WLYABND.
020500
020600 PROCEDURE DIVISION.
020700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020800     PERFORM 200-LOAD-SUMMARY-TABLE THRU 200-EXIT
020900             UNTIL NO-MORE-SUMMARY-RECS
021000                OR SUMMARY-TABLE-IS-FULL.
021100     PERFORM 300-RETURN-ROWS-DESCENDING THRU 300-EXIT.
021200     PERFORM 999-CLEANUP THRU 999-EXIT.
021300     MOVE +0 TO RETURN-CODE.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "******** BEGIN JOB WLYRETR ********".
021900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022000     OPEN INPUT SYSIN.
022100     OPEN OUTPUT RETRIEVAL-FEED, SYSOUT.
022200     OPEN INPUT SUMMARY-STORE.
022300
022400     READ SYSIN INTO WLYRETR-PARM-CARD
022500         AT END
022600             MOVE "** MISSING WLYRETR PARM CARD" TO ABEND-REASON
022700             GO TO 1000-ABEND-RTN
022800     END-READ.
022900     CLOSE SYSIN.
023000
023100     MOVE PARM-USER-ID TO WS-USER-ID.
023200     MOVE PARM-RUN-DATE TO WS-RUN-DATE.
023300
023400     IF PARM-END-DATE = SPACES
023500         MOVE WS-RUN-DATE TO WS-END-DATE
023600     ELSE
023700         MOVE PARM-END-DATE TO WS-END-DATE.
023800
023900     IF PARM-START-DATE = SPACES
024000         MOVE "S" TO WDR-FUNCTION-SW
024100         MOVE WS-END-DATE TO WDR-CALENDAR-DATE
024200         MOVE -30 TO WDR-DAYS-OFFSET
024300         CALL "WLYDRNG" USING WLYDRNG-CALL-AREA,
024400                              WLYDRNG-CALL-RETURN-CODE
024500         MOVE WDR-SHIFTED-DATE TO WS-START-DATE
024600     ELSE
024700         MOVE PARM-START-DATE TO WS-START-DATE.
024800
024900     IF PARM-LIMIT = ZERO
025000         MOVE 30 TO WS-ROW-LIMIT
025100     ELSE
025200         MOVE PARM-LIMIT TO WS-ROW-LIMIT.
025300
025400     MOVE WS-USER-ID TO WSK-USER-ID.
025500     STRING "SUMMARY#" WS-START-DATE DELIMITED BY SIZE
025600            INTO WSK-RECORD-ID.
025700     STRING "SUMMARY#" WS-END-DATE DELIMITED BY SIZE
025800            INTO WS-END-RECORD-ID.
025900
026000     MOVE WS-START-KEY TO SUM-FULL-KEY.
026100     START SUMMARY-STORE KEY IS NOT LESS THAN SUM-FULL-KEY
026200         INVALID KEY
026300             MOVE "N" TO MORE-SUMMARY-SW.
026400 000-EXIT.
026500     EXIT.
026600
026700 200-LOAD-SUMMARY-TABLE.
026800     MOVE "200-LOAD-SUMMARY-TABLE" TO PARA-NAME.
026900     READ SUMMARY-STORE NEXT
027000         AT END
027100             MOVE "N" TO MORE-SUMMARY-SW
027200             GO TO 200-EXIT
027300     END-READ.
027400
027500     IF SUM-KEY-USER-ID NOT = WS-USER-ID
027600        OR SUM-KEY-RECORD-ID > WS-END-RECORD-ID
027700         MOVE "N" TO MORE-SUMMARY-SW
027800         GO TO 200-EXIT.
027900
028000     SET TAB-IDX TO WS-TABLE-ROWS-LOADED.
028100     SET TAB-IDX UP BY 1.
028200     MOVE SUMMARY-STORE-REC TO WS-TAB-SUMMARY-REC(TAB-IDX).
028300     ADD +1 TO WS-TABLE-ROWS-LOADED.
028400
028500     IF WS-TABLE-ROWS-LOADED >= 100
028600         MOVE "Y" TO TABLE-FULL-SW
028700         DISPLAY "** WARNING - SUMMARY TABLE FULL FOR USER "
028800                 WS-USER-ID " - OLDER ROWS IN RANGE DROPPED **".
028900 200-EXIT.
029000     EXIT.
029100
029200 300-RETURN-ROWS-DESCENDING.
029300*          THE TABLE WAS LOADED OLDEST-FIRST BECAUSE THAT IS
029400*          HOW THE STORE IS KEYED - WALK IT BACKWARDS SO THE
029500*          FEED COMES OUT MOST-RECENT-DATE FIRST, AND STOP
029600*          ONCE THE CALLER'S ROW LIMIT IS MET.
029700     MOVE "300-RETURN-ROWS-DESCENDING" TO PARA-NAME.
029800     IF WS-TABLE-ROWS-LOADED = ZERO
029900         GO TO 300-EXIT.
030000
030100     SET OUT-IDX TO WS-TABLE-ROWS-LOADED.
030200     PERFORM 310-WRITE-ONE-ROW THRU 310-EXIT
030300             VARYING OUT-IDX FROM WS-TABLE-ROWS-LOADED BY -1
030400             UNTIL OUT-IDX < 1
030500                OR WS-ROWS-RETURNED >= WS-ROW-LIMIT.
030600 300-EXIT.
030700     EXIT.
030800
030900 310-WRITE-ONE-ROW.
031000     WRITE RETRIEVAL-FEED-REC FROM WS-TAB-SUMMARY-REC(OUT-IDX).
031100     ADD +1 TO WS-ROWS-RETURNED.
031200 310-EXIT.
031300     EXIT.
031400
031500 999-CLEANUP.
031600     MOVE "999-CLEANUP" TO PARA-NAME.
031700     CLOSE SUMMARY-STORE, RETRIEVAL-FEED, SYSOUT.
031800     DISPLAY "** SUMMARY ROWS LOADED / RETURNED **".
031900     DISPLAY WS-TABLE-ROWS-LOADED SPACE WS-ROWS-RETURNED.
032000     DISPLAY "******** NORMAL END OF JOB WLYRETR ********".
032100 999-EXIT.
032200     EXIT.
032300
032400 1000-ABEND-RTN.
032500     WRITE SYSOUT-REC FROM ABEND-REC.
032600     CLOSE SUMMARY-STORE, RETRIEVAL-FEED, SYSOUT.
032700     DISPLAY "*** ABNORMAL END OF JOB - WLYRETR ***" UPON CONSOLE.
032800     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
