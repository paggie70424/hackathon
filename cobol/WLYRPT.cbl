000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WLYRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 05/09/89.
000600 DATE-COMPILED. 05/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE NIGHTLY DASHBOARD - ONE LINE PER SUMMARY
001300*          WRITTEN BY WLYCOMP (OR, IF THIS STEP IS RUN AGAINST A
001400*          RETRIEVAL FEED INSTEAD, ONE LINE PER SUMMARY WLYRETR
001500*          PULLED BACK FOR A SINGLE USER).  THE TRAILER RECORD
001600*          WLYCOMP APPENDS TO THE FEED CARRIES THE RUN'S CONTROL
001700*          TOTALS, PRINTED AT THE BOTTOM OF THE LAST PAGE.
001800*
001900*          THE RECOVERY/SLEEP-QUALITY/STRAIN BANDS ARE DISPLAY-
002000*          SIDE ONLY - THEY ARE NOT STORED ON THE SUMMARY
002100*          RECORD, ONLY COMPUTED HERE FOR THE PRINTED LINE.
002200******************************************************************
002300
002400        SUMMARY FEED IN       -  WLYWELL.SUMMFEED  (or RETRFEED)
002500        RUN REPORT            -  WLYWELL.WELLRPT
002600        DUMP FILE             -  SYSOUT
002700
002800******************************************************************
002900*          CHANGE LOG
003000*          ----------
003100*  DATE       WHO   REQUEST   DESCRIPTION
003200*  ---------  ----  --------  ----------------------------------  WRP00001
003300*  05/09/89   JS    WLY-0024  ORIGINAL CODING.                    WRP00002
003400*  08/30/91   MM    WLY-0068  STRAIN BAND WAS TESTING >=14 BEFORE WRP00003
003500*                             TESTING >=10 IN THE WRONG ORDER -   WRP00004
003600*                             A STRAIN OF 15 CAME BACK "MODERATE" WRP00005
003700*                             INSTEAD OF "HIGH". FIXED.           WRP00006
003800*  09/23/98   RLM   WLY-Y2K1  YEAR-2000 REVIEW - RUN-DATE ON THE  WRP00007
003900*                             HEADER LINE COMES FROM THE PARM     WRP00008
004000*                             CARD, NOT THE SYSTEM CLOCK.  OK.    WRP00009
004100*  04/11/99   TGD   WLY-0109  A METRIC'S BAND NOW PRINTS BLANK,   WRP00010
004200*                             NOT A BAND COMPUTED AGAINST ZERO,   WRP00011
004300*                             WHEN ITS -PRES FLAG IS 'N'.         WRP00012
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT SYSIN
005900     ASSIGN TO UT-S-SYSIN
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT SUMMARY-FEED-IN
006300     ASSIGN TO UT-S-SUMMFEED
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT WELLRPT
006800     ASSIGN TO UT-S-WELLRPT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200 FD  SYSIN
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 10 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS WLYRPT-PARM-CARD.
008800 01  WLYRPT-PARM-CARD.
008900     05  PARM-RUN-DATE              PIC X(10).
009000
009100 FD  SUMMARY-FEED-IN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 150 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SUMMARY-FEED-IN-REC.
009700 01  SUMMARY-FEED-IN-REC           PIC X(150).
009800
009900 FD  WELLRPT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RPT-REC.
010500 01  RPT-REC  PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800
010900 01  FILE-STATUS-CODES.
011000     05  OFCODE                     PIC X(02).
011100         88  CODE-OK                    VALUE SPACES.
011200     05  FILLER                     PIC X(02) VALUE SPACES.
011300
011400* RAW-BYTES VIEW OF THE PARM CARD - ONE OF THIS PROGRAM'S
011500* REQUIRED ALTERNATE RECORD VIEWS.
011600 01  WLYRPT-PARM-DEBUG-RED REDEFINES WLYRPT-PARM-CARD.
011700     05  PRD-RAW-BYTES               PIC X(10).
011800
011900 01  WS-SUMMARY-FEED-REC            PIC X(150).
012000
012100* THE TRAILER WLYCOMP APPENDS TO THE FEED - SAME SHAPE AS ITS
012200* OWN WS-SUMMARY-TRAILER-REC.  THIS IS THE SECOND OF THIS
012300* PROGRAM'S REQUIRED ALTERNATE RECORD VIEWS.
012400 01  WS-TRAILER-VIEW REDEFINES WS-SUMMARY-FEED-REC.
012500     05  TRL-SENTINEL               PIC X(11).
012600         88  TRL-IS-TRAILER             VALUE "TRAILER-REC".
012700     05  TRL-SLEEP-READ             PIC 9(07).
012800     05  TRL-RCVR-READ              PIC 9(07).
012900     05  TRL-CYCLE-READ             PIC 9(07).
013000     05  TRL-PHYSIO-READ            PIC 9(07).
013100     05  TRL-SUMMARIES-WRITTEN      PIC 9(07).
013200     05  TRL-SUMMARIES-COMPLETE     PIC 9(07).
013300     05  FILLER                     PIC X(97).
013400
013500 COPY WLYSUM.
013600
013700 01  WS-HDR-REC.
013800     05  FILLER                  PIC X(1) VALUE " ".
013900     05  HDR-DATE                PIC X(10).
014000     05  FILLER                  PIC X(20) VALUE SPACE.
014100     05  FILLER                  PIC X(50) VALUE
014200     "Wellness Daily Summary Run Report".
014300     05  FILLER         PIC X(26)
014400                   VALUE "Page Number:" JUSTIFIED RIGHT.
014500     05  PAGE-NBR-O              PIC ZZ9.
014600
014700 01  WS-BLANK-LINE.
014800     05  FILLER     PIC X(130) VALUE SPACES.
014900
015000 01  WS-COLM-HDR-REC.
015100     05  FILLER            PIC X(14) VALUE "USER-ID".
015200     05  FILLER            PIC X(10) VALUE "DATE".
015300     05  FILLER            PIC X(8)  VALUE "RECVRY".
015400     05  FILLER            PIC X(5)  VALUE "SLPQ".
015500     05  FILLER            PIC X(7)  VALUE "STRAIN".
015600     05  FILLER            PIC X(7)  VALUE "SLP-HR".
015700     05  FILLER            PIC X(8)  VALUE "AVG-HRV".
015800     05  FILLER            PIC X(8)  VALUE "REST-HR".
015900     05  FILLER            PIC X(7)  VALUE "RESP-R".
016000     05  FILLER            PIC X(7)  VALUE "FLAGS".
016100     05  FILLER            PIC X(8)  VALUE "RCVBAND".
016200     05  FILLER            PIC X(13) VALUE "SLEEP-BAND".
016300     05  FILLER            PIC X(10) VALUE "STRN-BAND".
016400
016500 01  WS-SUMMARY-RPT-REC.
016600     05  SUM-USER-ID-O              PIC X(14).
016700     05  FILLER                     PIC X(02) VALUE SPACES.
016800     05  SUM-DATE-O                 PIC X(10).
016900     05  FILLER                     PIC X(02) VALUE SPACES.
017000     05  SUM-RECOVERY-O             PIC ZZ9.99.
017100     05  FILLER                     PIC X(02) VALUE SPACES.
017200     05  SUM-SLP-QUAL-O             PIC ZZ9.
017300     05  FILLER                     PIC X(02) VALUE SPACES.
017400     05  SUM-STRAIN-O               PIC Z9.99.
017500     05  FILLER                     PIC X(02) VALUE SPACES.
017600     05  SUM-SLEEP-HRS-O            PIC Z9.99.
017700     05  FILLER                     PIC X(02) VALUE SPACES.
017800     05  SUM-AVG-HRV-O              PIC ZZ9.99.
017900     05  FILLER                     PIC X(02) VALUE SPACES.
018000     05  SUM-REST-HR-O              PIC ZZ9.99.
018100     05  FILLER                     PIC X(02) VALUE SPACES.
018200     05  SUM-RESP-RATE-O            PIC Z9.99.
018300     05  FILLER                     PIC X(02) VALUE SPACES.
018400     05  SUM-FLAGS-O                PIC X(06).
018500     05  FILLER                     PIC X(02) VALUE SPACES.
018600     05  SUM-RECOVERY-BAND-O        PIC X(06).
018700     05  FILLER                     PIC X(02) VALUE SPACES.
018800     05  SUM-SLEEP-BAND-O           PIC X(11).
018900     05  FILLER                     PIC X(02) VALUE SPACES.
019000     05  SUM-STRAIN-BAND-O          PIC X(08).
019100     05  FILLER                     PIC X(18) VALUE SPACES.
019200
019300* RAW-BYTES DEBUG VIEW OF THE PRINT LINE - THE THIRD OF THIS
019400* PROGRAM'S REQUIRED ALTERNATE RECORD VIEWS.
019500 01  WS-SUMMARY-RPT-DEBUG-RED REDEFINES WS-SUMMARY-RPT-REC.
019600     05  SRD-RAW-BYTES              PIC X(128).
019700     05  FILLER                     PIC X(04).
019800
019900 01  WS-TOTALS-REC.
020000     05  FILLER                  PIC X(3) VALUE SPACES.
020100     05  FILLER                  PIC X(30) VALUE
020200         "** END-OF-RUN CONTROL TOTALS **".
020300     05  FILLER                  PIC X(99) VALUE SPACES.
020400
020500 01  WS-TOTALS-LINE-1.
020600     05  FILLER                  PIC X(5) VALUE SPACES.
020700     05  FILLER                  PIC X(14) VALUE "SLEEP READ: ".
020800     05  TOT-SLEEP-READ-O        PIC ZZZ,ZZ9.
020900     05  FILLER                  PIC X(4)  VALUE SPACES.
021000     05  FILLER                  PIC X(15) VALUE "RECOVERY READ: ".
021100     05  TOT-RCVR-READ-O         PIC ZZZ,ZZ9.
021200     05  FILLER                  PIC X(4)  VALUE SPACES.
021300     05  FILLER                  PIC X(12) VALUE "CYCLE READ: ".
021400     05  TOT-CYCLE-READ-O        PIC ZZZ,ZZ9.
021500     05  FILLER                  PIC X(53) VALUE SPACES.
021600
021700 01  WS-TOTALS-LINE-2.
021800     05  FILLER                  PIC X(5) VALUE SPACES.
021900     05  FILLER                  PIC X(13) VALUE "PHYSIO READ: ".
022000     05  TOT-PHYSIO-READ-O       PIC ZZZ,ZZ9.
022100     05  FILLER                  PIC X(4)  VALUE SPACES.
022200     05  FILLER                  PIC X(19) VALUE "SUMMARIES WRITTEN: ".
022300     05  TOT-SUM-WRITTEN-O       PIC ZZZ,ZZ9.
022400     05  FILLER                  PIC X(4)  VALUE SPACES.
022500     05  FILLER                  PIC X(20) VALUE "SUMMARIES COMPLETE: ".
022600     05  TOT-SUM-COMPLETE-O      PIC ZZZ,ZZ9.
022700     05  FILLER                  PIC X(35) VALUE SPACES.
022800
022900 01  COUNTERS-AND-ACCUMULATORS.
023000     05  SUMMARIES-LISTED          PIC 9(07) COMP.
023100     05  WS-LINES                  PIC 9(02) COMP VALUE 0.
023200     05  WS-PAGES                  PIC 9(03) COMP VALUE 1.
023300     05  FILLER                     PIC X(02) VALUE SPACES.
023400
023500 01  FLAGS-AND-SWITCHES.
023600     05  MORE-FEED-SW               PIC X(01) VALUE "Y".
023700         88  NO-MORE-FEED-RECS          VALUE "N".
023800     05  TRAILER-SEEN-SW             PIC X(01) VALUE "N".
023900         88  TRAILER-WAS-SEEN            VALUE "Y".
024000     05  FILLER                     PIC X(02) VALUE SPACES.
024100
024200 77  WS-ZERO-VAL                    PIC 9(01) VALUE ZERO.
024300 77  WS-ONE-VAL                     PIC 9(01) VALUE 1.
024400
024500 COPY WLYABND.
024600
024700 PROCEDURE DIVISION.
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024900     PERFORM 100-MAINLINE THRU 100-EXIT
025000             UNTIL NO-MORE-FEED-RECS OR TRAILER-WAS-SEEN.
025100     PERFORM 999-CLEANUP THRU 999-EXIT.
025200     MOVE +0 TO RETURN-CODE.
025300     GOBACK.
025400
025500 000-HOUSEKEEPING.
025600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025700     DISPLAY "******** BEGIN JOB WLYRPT ********".
025800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026000
026100     READ SYSIN INTO WLYRPT-PARM-CARD
026200         AT END
026300             MOVE SPACES TO WLYRPT-PARM-CARD
026400     END-READ.
026500     CLOSE SYSIN.
026600     MOVE PARM-RUN-DATE TO HDR-DATE.
026700
026800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
026900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
027000 000-EXIT.
027100     EXIT.
027200
027300 100-MAINLINE.
027400     MOVE "100-MAINLINE" TO PARA-NAME.
027500     READ SUMMARY-FEED-IN INTO WS-SUMMARY-FEED-REC
027600         AT END
027700             MOVE "N" TO MORE-FEED-SW
027800             GO TO 100-EXIT
027900     END-READ.
028000
028100     IF TRL-IS-TRAILER
028200         MOVE "Y" TO TRAILER-SEEN-SW
028300         GO TO 100-EXIT.
028400
028500     MOVE WS-SUMMARY-FEED-REC TO SUMMARY-RECORD.
028600     PERFORM 200-WRITE-DETAIL-LINE THRU 200-EXIT.
028700     ADD +1 TO SUMMARIES-LISTED.
028800 100-EXIT.
028900     EXIT.
029000
029100 200-WRITE-DETAIL-LINE.
029200     MOVE "200-WRITE-DETAIL-LINE" TO PARA-NAME.
029300     MOVE SPACES TO WS-SUMMARY-RPT-REC.
029400     MOVE SUM-USER-ID TO SUM-USER-ID-O.
029500     MOVE SUM-SUMMARY-DATE TO SUM-DATE-O.
029600
029700     STRING SUM-HAS-SLEEP SUM-HAS-RECOVERY SUM-HAS-CYCLE
029800            SUM-HAS-PHYSIO SUM-HAS-WORKOUT
029900            DELIMITED BY SIZE INTO SUM-FLAGS-O.
030000
030100     IF SUM-RECOVERY-PRESENT
030200         MOVE SUM-RECOVERY-SCORE TO SUM-RECOVERY-O
030300         PERFORM 300-RECOVERY-BAND THRU 300-EXIT
030400     ELSE
030500         MOVE SPACES TO SUM-RECOVERY-BAND-O.
030600
030700     IF SUM-SLEEP-QUALITY-PRESENT
030800         MOVE SUM-SLEEP-QUALITY-SCORE TO SUM-SLP-QUAL-O
030900         PERFORM 310-SLEEP-BAND THRU 310-EXIT
031000     ELSE
031100         MOVE SPACES TO SUM-SLEEP-BAND-O.
031200
031300     IF SUM-STRAIN-PRESENT
031400         MOVE SUM-TOTAL-STRAIN TO SUM-STRAIN-O
031500         PERFORM 320-STRAIN-BAND THRU 320-EXIT
031600     ELSE
031700         MOVE SPACES TO SUM-STRAIN-BAND-O.
031800
031900     IF SUM-SLEEP-DURATION-PRESENT
032000         MOVE SUM-SLEEP-DURATION-HRS TO SUM-SLEEP-HRS-O.
032100
032200     IF SUM-AVERAGE-HRV-PRESENT
032300         MOVE SUM-AVERAGE-HRV TO SUM-AVG-HRV-O.
032400
032500     IF SUM-RESTING-HR-PRESENT
032600         MOVE SUM-RESTING-HEART-RATE TO SUM-REST-HR-O.
032700
032800     IF SUM-RESP-RATE-PRESENT
032900         MOVE SUM-RESPIRATORY-RATE TO SUM-RESP-RATE-O.
033000
033100     IF WS-LINES > 45
033200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
033300
033400     WRITE RPT-REC FROM WS-SUMMARY-RPT-REC
033500         AFTER ADVANCING 1.
033600     ADD +1 TO WS-LINES.
033700 200-EXIT.
033800     EXIT.
033900
034000 300-RECOVERY-BAND.
034100     IF SUM-RECOVERY-SCORE >= 67
034200         MOVE "GREEN " TO SUM-RECOVERY-BAND-O
034300     ELSE
034400         IF SUM-RECOVERY-SCORE >= 34
034500             MOVE "YELLOW" TO SUM-RECOVERY-BAND-O
034600         ELSE
034700             MOVE "RED   " TO SUM-RECOVERY-BAND-O.
034800 300-EXIT.
034900     EXIT.
035000
035100 310-SLEEP-BAND.
035200     IF SUM-SLEEP-QUALITY-SCORE >= 80
035300         MOVE "EXCELLENT  " TO SUM-SLEEP-BAND-O
035400     ELSE
035500         IF SUM-SLEEP-QUALITY-SCORE >= 60
035600             MOVE "GOOD       " TO SUM-SLEEP-BAND-O
035700         ELSE
035800             MOVE "NEEDS-IMPR " TO SUM-SLEEP-BAND-O.
035900 310-EXIT.
036000     EXIT.
036100
036200*          A STRAIN OF 15 ONCE CAME BACK "MODERATE" BECAUSE THIS  WRP00003
036300*          TEST CHECKED >= 10 BEFORE >= 14 - THE HIGHER BAND      WRP00004
036400*          MUST BE TESTED FIRST.                                 WRP00005
036500 320-STRAIN-BAND.
036600     IF SUM-TOTAL-STRAIN >= 14
036700         MOVE "HIGH    " TO SUM-STRAIN-BAND-O
036800     ELSE
036900         IF SUM-TOTAL-STRAIN >= 10
037000             MOVE "MODERATE" TO SUM-STRAIN-BAND-O
037100         ELSE
037200             MOVE "LOW     " TO SUM-STRAIN-BAND-O.
037300 320-EXIT.
037400     EXIT.
037500
037600 600-PAGE-BREAK.
037700     MOVE "600-PAGE-BREAK" TO PARA-NAME.
037800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
037900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
038000 600-EXIT.
038100     EXIT.
038200
038300 700-WRITE-PAGE-HDR.
038400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
038500     MOVE WS-PAGES TO PAGE-NBR-O.
038600     WRITE RPT-REC FROM WS-HDR-REC
038700         AFTER ADVANCING NEXT-PAGE.
038800     WRITE RPT-REC FROM WS-BLANK-LINE
038900         AFTER ADVANCING 1.
039000     ADD +1 TO WS-PAGES.
039100     MOVE ZERO TO WS-LINES.
039200 700-EXIT.
039300     EXIT.
039400
039500 720-WRITE-COLM-HDR.
039600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
039700     WRITE RPT-REC FROM WS-COLM-HDR-REC
039800         AFTER ADVANCING 1.
039900     ADD +1 TO WS-LINES.
040000 720-EXIT.
040100     EXIT.
040200
040300 800-OPEN-FILES.
040400     MOVE "800-OPEN-FILES" TO PARA-NAME.
040500     OPEN INPUT SYSIN, SUMMARY-FEED-IN.
040600     OPEN OUTPUT WELLRPT, SYSOUT.
040700 800-EXIT.
040800     EXIT.
040900
041000 850-CLOSE-FILES.
041100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041200     CLOSE SUMMARY-FEED-IN, WELLRPT, SYSOUT.
041300 850-EXIT.
041400     EXIT.
041500
041600 900-WRITE-TOTALS.
041700     MOVE "900-WRITE-TOTALS" TO PARA-NAME.
041800     WRITE RPT-REC FROM WS-BLANK-LINE
041900         AFTER ADVANCING 1.
042000     WRITE RPT-REC FROM WS-TOTALS-REC
042100         AFTER ADVANCING 1.
042200
042300     IF TRAILER-WAS-SEEN
042400         MOVE TRL-SLEEP-READ TO TOT-SLEEP-READ-O
042500         MOVE TRL-RCVR-READ TO TOT-RCVR-READ-O
042600         MOVE TRL-CYCLE-READ TO TOT-CYCLE-READ-O
042700         MOVE TRL-PHYSIO-READ TO TOT-PHYSIO-READ-O
042800         MOVE TRL-SUMMARIES-WRITTEN TO TOT-SUM-WRITTEN-O
042900         MOVE TRL-SUMMARIES-COMPLETE TO TOT-SUM-COMPLETE-O
043000     ELSE
043100         MOVE ZERO TO TOT-SLEEP-READ-O, TOT-RCVR-READ-O,
043200                      TOT-CYCLE-READ-O, TOT-PHYSIO-READ-O,
043300                      TOT-SUM-WRITTEN-O, TOT-SUM-COMPLETE-O.
043400
043500     WRITE RPT-REC FROM WS-TOTALS-LINE-1
043600         AFTER ADVANCING 1.
043700     WRITE RPT-REC FROM WS-TOTALS-LINE-2
043800         AFTER ADVANCING 1.
043900 900-EXIT.
044000     EXIT.
044100
044200 999-CLEANUP.
044300     MOVE "999-CLEANUP" TO PARA-NAME.
044400     PERFORM 900-WRITE-TOTALS THRU 900-EXIT.
044500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044600     DISPLAY "** SUMMARIES LISTED **".
044700     DISPLAY SUMMARIES-LISTED.
044800     DISPLAY "******** NORMAL END OF JOB WLYRPT ********".
044900 999-EXIT.
045000     EXIT.
045100
045200 1000-ABEND-RTN.
045300     WRITE SYSOUT-REC FROM ABEND-REC.
045400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045500     DISPLAY "*** ABNORMAL END OF JOB - WLYRPT ***" UPON CONSOLE.
045600     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
