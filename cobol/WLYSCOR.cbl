000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WLYSCOR.
000400 AUTHOR. M. MASON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM TURNS ONE NIGHT'S SLEEP FEED RECORD
001400*          INTO THE 0-100 SLEEP-QUALITY SCORE CARRIED ON THE
001500*          DAILY WELLNESS SUMMARY.  IT IS CALLED FROM WLYCOMP
001600*          ONCE PER USER-DAY THAT HAS A SLEEP RECORD.
001700*
001800*          SCORE = DURATION COMPONENT (0-40)
001900*                + EFFICIENCY COMPONENT (0-40)
002000*                + DISTURBANCE COMPONENT (0-20)
002100*          CLAMPED TO 0-100 AND ROUNDED HALF-AWAY-FROM-ZERO.
002200*
002300*          CHANGE LOG
002400*          ----------
002500*  DATE       WHO   REQUEST   DESCRIPTION
002600*  ---------  ----  --------  ----------------------------------  WLY0001
002700*  03/14/89   MM    WLY-0012  ORIGINAL CODING - DURATION/EFFIC-    WLY0002
002800*                             IENCY/DISTURBANCE COMPONENTS PER    WLY0003
002900*                             THE ANALYTICS TEAM'S SCORING SPEC.  WLY0004
003000*  08/02/90   MM    WLY-0047  EFFICIENCY COMPONENT WAS NOT BEING  WLY0005
003100*                             CAPPED AT 40 WHEN QUALITY-DURATION  WLY0006
003200*                             EXCEEDED DURATION ON BAD FEEDS -    WLY0007
003300*                             ADDED THE MIN() CLAMP.              WLY0008
003400*  11/19/91   TGD   WLY-0063  DISTURBANCE COMPONENT COULD GO      WLY0009
003500*                             NEGATIVE ON HIGH-DISTURBANCE NIGHTS WLY0010
003600*                             - FLOORED AT ZERO.                  WLY0011
003700*  02/06/93   MM    WLY-0081  ROUNDING WAS TRUNCATING INSTEAD OF  WLY0012
003800*                             ROUNDING HALF-AWAY-FROM-ZERO -      WLY0013
003900*                             CORRECTED THE FINAL COMPUTE.        WLY0014
004000*  09/23/98   RLM   WLY-Y2K1  YEAR-2000 REVIEW - NO DATE FIELDS   WLY0015
004100*                             IN THIS SUBPROGRAM, NO CHANGE       WLY0016
004200*                             REQUIRED.  SIGNED OFF FOR Y2K.      WLY0017
004300*  06/11/01   TGD   WLY-0140  ZERO-DURATION NIGHTS WERE ABENDING  WLY0018
004400*                             ON THE EFFICIENCY DIVIDE - NOW      WLY0019
004500*                             FORCED TO ZERO EFFICIENCY.          WLY0020
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800 01  WS-SCORE-WORK-AREA.
005900     05  WS-DURATION-HOURS-HUN      PIC S9(7) COMP-3.
006000     05  WS-DURATION-COMPONENT-HUN  PIC S9(5) COMP-3.
006100     05  WS-EFFICIENCY-COMPONENT-HUN
006200                                    PIC S9(5) COMP-3.
006300     05  WS-DISTURBANCE-COMPONENT-HUN
006400                                    PIC S9(5) COMP-3.
006500     05  WS-RAW-TOTAL-HUN           PIC S9(5) COMP-3.
006600     05  WS-RAW-TOTAL               PIC S9(3) COMP-3.
006700     05  FILLER                     PIC X(04).
006800
006900* ALTERNATE VIEW OF THE RAW TOTAL FOR THE TRACE DISPLAY BELOW -
007000* DISPLAY OF A COMP-3 FIELD SHOWS PACKED NIBBLES, SO WE REDEFINE
007100* IT OVER A ZONED PICTURE BEFORE WRITING IT TO SYSOUT.
007200 01  WS-RAW-TOTAL-DISPLAY-RED REDEFINES WS-RAW-TOTAL-HUN
007300                                        PIC S9(5).
007400
007500 01  WS-TRACE-SW                    PIC X(01) VALUE "N".
007600     88  WS-TRACE-ON                VALUE "Y".
007700
007800 LINKAGE SECTION.
007900 01  WLYSCOR-PARM-REC.
008000     05  WSP-DURATION-MS            PIC 9(09).
008100     05  WSP-QUALITY-DURATION-MS    PIC 9(09).
008200     05  WSP-DISTURBANCE-COUNT      PIC 9(03).
008300     05  WSP-SLEEP-QUALITY-SCORE    PIC 9(03).
008400     05  FILLER                     PIC X(05).
008500
008600* A SECOND LAYOUT OVER THE SAME PARAMETER AREA SO A CALLER WHO
008700* ONLY HAS A SCORE-RETRIEVAL NEED CAN TREAT IT AS A SIMPLE
008800* REQUEST/RESPONSE PAIR WITHOUT NAMING EVERY INPUT FIELD.
008900 01  WLYSCOR-REQUEST-RED REDEFINES WLYSCOR-PARM-REC.
009000     05  WSR-INPUTS                 PIC X(21).
009100     05  WSR-RESULT                 PIC 9(03).
009200     05  FILLER                     PIC X(05).
009300
009400* RAW-BYTES VIEW OF THE SAME PARAMETER AREA - USED ONLY WHEN
009500* WS-TRACE-ON IS SWITCHED ON TO DUMP THE CALLER'S PARAMETER
009600* AREA TO SYSOUT AS-RECEIVED.
009700 01  WLYSCOR-DEBUG-RED REDEFINES WLYSCOR-PARM-REC.
009800     05  WSD-RAW-BYTES               PIC X(25).
009900     05  FILLER                      PIC X(04).
010000
010100 01  WLYSCOR-RETURN-CODE            PIC S9(04) COMP.
010200
010300 PROCEDURE DIVISION USING WLYSCOR-PARM-REC, WLYSCOR-RETURN-CODE.
010400
010500 000-MAINLINE.
010600     MOVE ZERO TO WLYSCOR-RETURN-CODE.
010700     PERFORM 100-CALC-DURATION-COMPONENT THRU 100-EXIT.
010800     PERFORM 200-CALC-EFFICIENCY-COMPONENT THRU 200-EXIT.
010900     PERFORM 300-CALC-DISTURBANCE-COMPONENT THRU 300-EXIT.
011000     PERFORM 400-CALC-TOTAL-SCORE THRU 400-EXIT.
011100     GOBACK.
011200
011300 100-CALC-DURATION-COMPONENT.
011400*          H = DURATION-MS / 3,600,000 (HOURS).  WE WORK IN
011500*          HUNDREDTHS OF AN HOUR SO THE BAND TEST STAYS IN
011600*          INTEGER ARITHMETIC.  THE COMPONENT ITSELF IS ALWAYS
011700*          ONE OF 10/20/30/40 - CARRIED IN HUNDREDTHS (1000-4000)
011800*          SO IT LINES UP WITH THE OTHER TWO COMPONENTS BEFORE
011900*          THE FINAL ROUNDING STEP.
012000     COMPUTE WS-DURATION-HOURS-HUN =
012100             (WSP-DURATION-MS * 100) / 3600000.
012200
012300     IF WS-DURATION-HOURS-HUN >= 700 AND
012400        WS-DURATION-HOURS-HUN <= 900
012500         MOVE 4000 TO WS-DURATION-COMPONENT-HUN
012600     ELSE
012700     IF WS-DURATION-HOURS-HUN >= 600 AND
012800        WS-DURATION-HOURS-HUN < 700
012900         MOVE 3000 TO WS-DURATION-COMPONENT-HUN
013000     ELSE
013100     IF WS-DURATION-HOURS-HUN >= 500 AND
013200        WS-DURATION-HOURS-HUN < 600
013300         MOVE 2000 TO WS-DURATION-COMPONENT-HUN
013400     ELSE
013500     IF WS-DURATION-HOURS-HUN > 900 AND
013600        WS-DURATION-HOURS-HUN <= 1000
013700         MOVE 3000 TO WS-DURATION-COMPONENT-HUN
013800     ELSE
013900         MOVE 1000 TO WS-DURATION-COMPONENT-HUN.
014000 100-EXIT.
014100     EXIT.
014200
014300 200-CALC-EFFICIENCY-COMPONENT.
014400*          E = QUALITY-DURATION-MS / DURATION-MS.  COMPONENT =
014500*          MIN(40, E * 40), CARRIED IN HUNDREDTHS SO THE FRACTION
014600*          SURVIVES UNTIL THE FINAL ROUND.  A ZERO-DURATION NIGHT
014700*          SCORES ZERO HERE RATHER THAN ABENDING ON THE DIVIDE.   WLY0018
014800     IF WSP-DURATION-MS = ZERO
014900         MOVE ZERO TO WS-EFFICIENCY-COMPONENT-HUN
015000         GO TO 200-EXIT.
015100
015200     COMPUTE WS-EFFICIENCY-COMPONENT-HUN =
015300             (WSP-QUALITY-DURATION-MS * 4000) / WSP-DURATION-MS.
015400
015500     IF WS-EFFICIENCY-COMPONENT-HUN > 4000
015600         MOVE 4000 TO WS-EFFICIENCY-COMPONENT-HUN.
015700 200-EXIT.
015800     EXIT.
015900
016000 300-CALC-DISTURBANCE-COMPONENT.
016100*          COMPONENT = MAX(0, 20 - 2 * DISTURBANCE-COUNT), CARRIED
016200*          IN HUNDREDTHS LIKE THE OTHER TWO COMPONENTS.
016300     COMPUTE WS-DISTURBANCE-COMPONENT-HUN =
016400             2000 - (200 * WSP-DISTURBANCE-COUNT).
016500     IF WS-DISTURBANCE-COMPONENT-HUN < ZERO
016600         MOVE ZERO TO WS-DISTURBANCE-COMPONENT-HUN.
016700 300-EXIT.
016800     EXIT.
016900
017000 400-CALC-TOTAL-SCORE.
017100*          SUM THE THREE COMPONENTS, CLAMP TO 0-100 AND ROUND
017200*          HALF-AWAY-FROM-ZERO BACK DOWN TO A WHOLE SCORE.        WLY0012
017300     COMPUTE WS-RAW-TOTAL-HUN = WS-DURATION-COMPONENT-HUN +
017400             WS-EFFICIENCY-COMPONENT-HUN +
017500             WS-DISTURBANCE-COMPONENT-HUN.
017600
017700     IF WS-RAW-TOTAL-HUN > 10000
017800         MOVE 10000 TO WS-RAW-TOTAL-HUN
017900     ELSE
018000     IF WS-RAW-TOTAL-HUN < ZERO
018100         MOVE ZERO TO WS-RAW-TOTAL-HUN.
018200
018300     COMPUTE WS-RAW-TOTAL ROUNDED = WS-RAW-TOTAL-HUN / 100.
018400
018500     MOVE WS-RAW-TOTAL TO WSP-SLEEP-QUALITY-SCORE.
018600
018700     IF WS-TRACE-ON
018800         DISPLAY "WLYSCOR RAW TOTAL: " WS-RAW-TOTAL-DISPLAY-RED.
018900 400-EXIT.
019000     EXIT.
