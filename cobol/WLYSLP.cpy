000100******************************************************************
000200* WLYSLP - SLEEP FEED RECORD LAYOUT
000300*
000400*          ONE RECORD PER USER PER NIGHT, SUPPLIED BY THE WEARABLE
000500*          PLATFORM'S NIGHTLY SLEEP EXTRACT.  DURATIONS AND STAGE
000600*          BREAKDOWNS ARE IN MILLISECONDS - DO NOT CONVERT TO
000700*          SECONDS ANYWHERE BUT THE REPORT PROGRAM.
000800******************************************************************
000900 01  SLEEP-RECORD.
001000     05  SLP-USER-ID                PIC X(20).
001100     05  SLP-RECORD-ID              PIC X(30).
001200     05  SLP-SLEEP-ID               PIC X(30).
001300     05  SLP-START-TIME-MS          PIC 9(13).
001400     05  SLP-END-TIME-MS            PIC 9(13).
001500     05  SLP-DURATION-MS            PIC 9(09).
001600     05  SLP-QUALITY-DURATION-MS    PIC 9(09).
001700     05  SLP-LATENCY-MS             PIC 9(09).
001800     05  SLP-DISTURBANCE-COUNT      PIC 9(03).
001900     05  SLP-STAGE-LIGHT-MS         PIC 9(09).
002000     05  SLP-STAGE-DEEP-MS          PIC 9(09).
002100     05  SLP-STAGE-REM-MS           PIC 9(09).
002200     05  SLP-STAGE-AWAKE-MS         PIC 9(09).
002300     05  SLP-NEED-BASELINE-MS       PIC 9(09).
002400     05  SLP-NEED-DEBT-MS           PIC S9(09).
002500     05  SLP-NEED-STRAIN-MS         PIC 9(09).
002600     05  SLP-NEED-TOTAL-MS          PIC 9(09).
002700     05  SLP-RESPIRATORY-RATE       PIC 9(02)V9(02).
002800     05  SLP-HEART-RATE             PIC 9(03)V9(02).
002900     05  SLP-HRV                    PIC 9(03)V9(02).
003000     05  FILLER                     PIC X(28).
