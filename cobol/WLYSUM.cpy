000100******************************************************************
000200* WLYSUM - DAILY WELLNESS SUMMARY RECORD LAYOUT
000300*
000400*          ONE RECORD PER USER PER DAY, KEYED ON SUM-USER-ID AND
000500*          SUM-RECORD-ID (THE LITERAL "SUMMARY#" CONCATENATED
000600*          WITH THE SUMMARY DATE).  EVERY FRACTIONAL METRIC HAS
000700*          ITS OWN -PRESENT FLAG BECAUSE A SOURCE FEED CAN BE
000800*          PRESENT (HAS-xxxx = 'Y') WHILE STILL LEAVING ONE OF
000900*          ITS DERIVED METRICS UNSET - E.G. PHYSIO READINGS ALL
001000*          PRESENT BUT NONE CARRYING AN HRV VALUE.
001100******************************************************************
001200 01  SUMMARY-RECORD.
001300     05  SUM-USER-ID                PIC X(20).
001400     05  SUM-RECORD-ID              PIC X(30).
001500     05  SUM-SUMMARY-DATE           PIC X(10).
001600     05  SUM-RECOVERY-SCORE         PIC 9(03)V9(02).
001700     05  SUM-RECOVERY-SCORE-PRES    PIC X(01).
001800         88  SUM-RECOVERY-PRESENT       VALUE 'Y'.
001900         88  SUM-RECOVERY-ABSENT        VALUE 'N'.
002000     05  SUM-SLEEP-QUALITY-SCORE    PIC 9(03).
002100     05  SUM-SLEEP-QUALITY-PRES     PIC X(01).
002200         88  SUM-SLEEP-QUALITY-PRESENT  VALUE 'Y'.
002300         88  SUM-SLEEP-QUALITY-ABSENT   VALUE 'N'.
002400     05  SUM-TOTAL-STRAIN           PIC 9(02)V9(02).
002500     05  SUM-TOTAL-STRAIN-PRES      PIC X(01).
002600         88  SUM-STRAIN-PRESENT         VALUE 'Y'.
002700         88  SUM-STRAIN-ABSENT          VALUE 'N'.
002800     05  SUM-SLEEP-DURATION-HRS     PIC 9(02)V9(02).
002900     05  SUM-SLEEP-DURATION-PRES    PIC X(01).
003000         88  SUM-SLEEP-DURATION-PRESENT VALUE 'Y'.
003100         88  SUM-SLEEP-DURATION-ABSENT  VALUE 'N'.
003200     05  SUM-AVERAGE-HRV            PIC 9(03)V9(02).
003300     05  SUM-AVERAGE-HRV-PRES       PIC X(01).
003400         88  SUM-AVERAGE-HRV-PRESENT    VALUE 'Y'.
003500         88  SUM-AVERAGE-HRV-ABSENT     VALUE 'N'.
003600     05  SUM-RESTING-HEART-RATE     PIC 9(03)V9(02).
003700     05  SUM-RESTING-HR-PRES        PIC X(01).
003800         88  SUM-RESTING-HR-PRESENT     VALUE 'Y'.
003900         88  SUM-RESTING-HR-ABSENT      VALUE 'N'.
004000     05  SUM-RESPIRATORY-RATE       PIC 9(02)V9(02).
004100     05  SUM-RESPIRATORY-RATE-PRES  PIC X(01).
004200         88  SUM-RESP-RATE-PRESENT      VALUE 'Y'.
004300         88  SUM-RESP-RATE-ABSENT       VALUE 'N'.
004400     05  SUM-HAS-SLEEP              PIC X(01).
004500         88  SUM-HAD-SLEEP              VALUE 'Y'.
004600     05  SUM-HAS-RECOVERY           PIC X(01).
004700         88  SUM-HAD-RECOVERY           VALUE 'Y'.
004800     05  SUM-HAS-WORKOUT            PIC X(01).
004900         88  SUM-HAD-WORKOUT            VALUE 'Y'.
005000     05  SUM-HAS-CYCLE              PIC X(01).
005100         88  SUM-HAD-CYCLE               VALUE 'Y'.
005200     05  SUM-HAS-PHYSIO             PIC X(01).
005300         88  SUM-HAD-PHYSIO              VALUE 'Y'.
005400     05  SUM-COMPUTED-AT            PIC 9(10).
005500     05  SUM-TTL                    PIC 9(10).
005600     05  FILLER                     PIC X(28).
